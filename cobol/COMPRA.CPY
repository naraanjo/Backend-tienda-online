000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : COMPRA                                           *
000400* ARCHIVO     : COMPRA  (MAESTRO DE ENCABEZADOS DE PEDIDO)       *
000500* PROGRAMADOR : E. RAMIREZ                                       *
000600* FECHA       : 12/01/1994                                       *
000700* DESCRIPCION : LAYOUT DEL ENCABEZADO DE CADA PEDIDO COLOCADO    *
000800*             : POR UN CLIENTE. EL TOTAL DEL PEDIDO NUNCA SE     *
000900*             : ALMACENA AQUI; SE RECALCULA SIEMPRE A PARTIR     *
001000*             : DE LAS LINEAS EN LINCOM (VER CECOM040).          *
001100* ORGANIZA.   : INDEXADO, ACCESO DINAMICO, LLAVE = COM-ID        *
001200******************************************************************
001300*                 B I T A C O R A   D E   C A M B I O S
001400*----------------------------------------------------------------
001500* 12/01/1994 ERAM REQ-0340 CREACION DEL COPY PARA ENCABEZADOS
001600* 30/06/1995 ERAM REQ-0349 AGREGA NIVELES 88 PARA ESTADO DEL
001700*                          PEDIDO (PENDIENTE/ENVIADO/ENTREGADO/
001800*                          CANCELADO)
001900* 08/02/1996 JPAZ REQ-0357 AGREGA DIRECCION DE ENTREGA PROPIA
002000*                          DEL PEDIDO (INDEPENDIENTE DEL CLIENTE)
002100* 30/09/1998 EFUE REQ-0405 AJUSTE DE SIGLO (Y2K) - FECHA DE
002200*                          COMPRA A 4 POSICIONES DE ANIO
002300* 04/01/1999 EFUE REQ-0412 VALIDADO EL AJUSTE DE SIGLO EN PROD
002400*----------------------------------------------------------------
002500 01  REG-COMPRA.
002600*--------------------------------------------------------------
002700*    LLAVE PRIMARIA DEL MAESTRO (IDENTIFICADOR UNICO)
002800*--------------------------------------------------------------
002900     05  COM-LLAVE.
003000         10  COM-ID                  PIC 9(09).
003100*--------------------------------------------------------------
003200*    CLIENTE QUE COLOCO EL PEDIDO
003300*--------------------------------------------------------------
003400     05  COM-PERSONA-ID              PIC 9(09).
003500*--------------------------------------------------------------
003600*    FECHA DE COLOCACION, FIJADA AL CREAR Y NUNCA MODIFICADA
003700*--------------------------------------------------------------
003800     05  COM-FECHA-COMPRA            PIC 9(08) VALUE ZEROS.
003900     05  COM-FECCOM-R REDEFINES
004000         COM-FECHA-COMPRA.
004100         10  COM-FECCOM-ANIO         PIC 9(04).
004200         10  COM-FECCOM-MES          PIC 9(02).
004300         10  COM-FECCOM-DIA          PIC 9(02).
004400*--------------------------------------------------------------
004500*    ESTADO DEL PEDIDO (REQ-0349)
004600*--------------------------------------------------------------
004700     05  COM-ESTADO                  PIC X(20) VALUE "PENDIENTE".
004800         88  COM-EST-PENDIENTE                 VALUE "PENDIENTE".
004900         88  COM-EST-ENVIADO                   VALUE "ENVIADO".
005000         88  COM-EST-ENTREGADO                 VALUE "ENTREGADO".
005100         88  COM-EST-CANCELADO                 VALUE "CANCELADO".
005200*--------------------------------------------------------------
005300*    DIRECCION DE ENTREGA DEL PEDIDO (REQ-0357) - COPIADA AL
005400*    MOMENTO DE CREAR EL PEDIDO, INDEPENDIENTE DE LA DIRECCION
005500*    ACTUAL DEL CLIENTE EN DATFIS
005600*--------------------------------------------------------------
005700     05  COM-DIRECCION-ENTREGA.
005800         10  COM-CALLE               PIC X(150).
005900         10  COM-CIUDAD              PIC X(100).
006000         10  COM-CODIGO-POSTAL       PIC X(10).
006100*--------------------------------------------------------------
006200*    NOTA: EL TOTAL CALCULADO (TOTAL-CALCULADO) NO SE GUARDA EN
006300*    ESTE REGISTRO. SE OBTIENE SUMANDO LIN-PRECIO-SNAPSHOT POR
006400*    LIN-CANTIDAD DE CADA LINEA EN LINCOM PARA ESTE COM-ID.
006500*--------------------------------------------------------------
006600     05  FILLER                      PIC X(17) VALUE SPACES.
