000100******************************************************************
000200* FECHA       : 15/01/1994                                       *
000300* PROGRAMADOR : E. RAMIREZ                                       *
000400* APLICACION  : COMERCIO ELECTRONICO                             *
000500* PROGRAMA    : CECOM040, ALTA DE PEDIDOS DE CLIENTES            *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE PEDIDOS ENTRANTES (PEDIDO),    *
000800*             : VALIDA AL CLIENTE EN PERSNA Y CADA LINEA CONTRA  *
000900*             : EL CATALOGO ARTICU (EXISTENCIA EN BODEGA). SI    *
001000*             : TODAS LAS LINEAS SON VALIDAS, DESCUENTA LA       *
001100*             : EXISTENCIA, CONGELA EL PRECIO VIGENTE EN CADA    *
001200*             : LINEA Y GRABA EL PEDIDO EN COMPRA/LINCOM. SI     *
001300*             : CUALQUIER LINEA FALLA, SE RECHAZA TODO EL PEDIDO *
001400*             : Y SE REPONE LA EXISTENCIA YA DESCONTADA. EMITE   *
001500*             : UN REPORTE VALORIZADO DEL PEDIDO EN COMPSA.      *
001600* ARCHIVOS    : PEDIDO=ENTRADA, PERSNA=CONSULTA, ARTICU=I-O,     *
001700*             : COMPRA=SALIDA, LINCOM=SALIDA, COMPSA=SALIDA,     *
001800*             : CECTRL=CORRELATIVOS (I-O)                        *
001900* PROGRAMA(S) : CEERB100 (RUTINA DE ERROR DE FILE STATUS)        *
002000******************************************************************
002100*                 B I T A C O R A   D E   C A M B I O S
002200*----------------------------------------------------------------
002300* 15/01/1994 ERAM REQ-0346 CREACION DEL PROGRAMA DE ALTA DE
002400*                          PEDIDOS
002500* 30/06/1995 ERAM REQ-0353 AGREGA CONGELAMIENTO DE PRECIO POR
002600*                          LINEA (LIN-PRECIO-SNAPSHOT)
002700* 08/02/1996 JPAZ REQ-0360 AGREGA DESHACE DE DESCUENTOS DE
002800*                          EXISTENCIA CUANDO SE RECHAZA EL PEDIDO
002900*                          POR UNA LINEA POSTERIOR
003000* 17/07/1997 JPAZ REQ-0372 AGREGA ARCHIVO CECTRL DE CORRELATIVOS
003100*                          PARA QUE LOS IDS SOBREVIVAN ENTRE
003200*                          CORRIDAS (ANTES REINICIABAN EN 1)
003300* 30/09/1998 EFUE REQ-0407 AJUSTE DE SIGLO (Y2K) - FECHA DE
003400*                          PEDIDO A 4 POSICIONES DE ANIO
003500* 04/01/1999 EFUE REQ-0413 VALIDADO EL AJUSTE DE SIGLO EN PROD
003600* 22/05/2000 JPAZ REQ-0424 QUITA DE 230-INICIA-PEDIDO LA VALIDA-
003700*                          CION DE CLIENTE DADO DE BAJA, QUE SE
003800*                          HABIA AGREGADO SIN REQUERIMIENTO. EL
003900*                          PEDIDO SOLO SE RECHAZA SI PER-ID NO
004000*                          EXISTE EN PERSNA
004100* 05/06/2000 JPAZ REQ-0426 QUITA DE 312-VALIDA-UNA-LINEA EL
004200*                          RECHAZO POR ARTICULO INACTIVO; ESE
004300*                          INDICADOR NUNCA SE FIJA A "N" EN EL
004400*                          CATALOGO Y NO ESTA CONTEMPLADO EN EL
004500*                          REQUERIMIENTO DE ALTA DE PEDIDOS
004600*----------------------------------------------------------------
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. CECOM040.
004900 AUTHOR. E. RAMIREZ.
005000 INSTALLATION. DISTRIBUIDORA COMERCIAL ATLAS, S.A.
005100 DATE-WRITTEN. 15/01/1994.
005200 DATE-COMPILED.
005300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PEDIDO ASSIGN TO PEDIDO
006100            FILE STATUS IS FS-PEDIDO.
006200     SELECT PERSNA ASSIGN TO PERSNA
006300            ORGANIZATION  IS INDEXED
006400            ACCESS        IS DYNAMIC
006500            RECORD KEY    IS PER-ID
006600            ALTERNATE RECORD KEY IS PER-EMAIL
006700            FILE STATUS   IS FS-PERSNA
006800                              FSE-PERSNA.
006900     SELECT ARTICU ASSIGN TO ARTICU
007000            ORGANIZATION  IS INDEXED
007100            ACCESS        IS DYNAMIC
007200            RECORD KEY    IS ART-ID
007300            FILE STATUS   IS FS-ARTICU
007400                              FSE-ARTICU.
007500     SELECT COMPRA ASSIGN TO COMPRA
007600            ORGANIZATION  IS INDEXED
007700            ACCESS        IS DYNAMIC
007800            RECORD KEY    IS COM-ID
007900            FILE STATUS   IS FS-COMPRA
008000                              FSE-COMPRA.
008100     SELECT LINCOM ASSIGN TO LINCOM
008200            FILE STATUS IS FS-LINCOM.
008300     SELECT COMPSA ASSIGN TO COMPSA
008400            FILE STATUS IS FS-COMPSA.
008500     SELECT CECTRL ASSIGN TO CECTRL
008600            FILE STATUS IS FS-CECTRL.
008700 DATA DIVISION.
008800 FILE SECTION.
008900*                   TRANSACCION DE PEDIDO ENTRANTE
009000 FD PEDIDO.
009100     COPY PEDIDO.
009200*                   MAESTRO DE CLIENTES REGISTRADOS
009300 FD PERSNA.
009400     COPY PERSNA.
009500*                   MAESTRO DE ARTICULOS DEL CATALOGO
009600 FD ARTICU.
009700     COPY ARTICU.
009800*                   MAESTRO DE ENCABEZADOS DE PEDIDO
009900 FD COMPRA.
010000     COPY COMPRA.
010100*                   DETALLE DE LINEAS DE PEDIDO
010200 FD LINCOM.
010300     COPY LINCOM.
010400*                   PEDIDO VALORIZADO DE SALIDA
010500 FD COMPSA.
010600     COPY COMPSA.
010700*                   CONTROL DE CORRELATIVOS DEL SISTEMA
010800 FD CECTRL.
010900     COPY CECTRL.
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011300******************************************************************
011400 01  WKS-FS-STATUS.
011500     05  FS-PEDIDO                   PIC 9(02) VALUE ZEROS.
011600     05  FS-PERSNA                   PIC 9(02) VALUE ZEROS.
011700     05  FSE-PERSNA.
011800         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012100     05  FS-ARTICU                   PIC 9(02) VALUE ZEROS.
012200     05  FSE-ARTICU.
012300         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012400         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012500         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012600     05  FS-COMPRA                   PIC 9(02) VALUE ZEROS.
012700     05  FSE-COMPRA.
012800         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012900         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
013000         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
013100     05  FS-LINCOM                   PIC 9(02) VALUE ZEROS.
013200     05  FS-COMPSA                   PIC 9(02) VALUE ZEROS.
013300     05  FS-CECTRL                   PIC 9(02) VALUE ZEROS.
013400     05  FS-CICLO                    PIC 9(01) COMP VALUE ZEROS.
013500     05  WKS-FS-COPIA                PIC 9(02) VALUE ZEROS.
013600     05  PROGRAMA                    PIC X(08) VALUE "CECOM040".
013700     05  ARCHIVO                     PIC X(08) VALUE SPACES.
013800     05  ACCION                      PIC X(10) VALUE SPACES.
013900     05  LLAVE                       PIC X(32) VALUE SPACES.
014000     05  FILLER                      PIC X(01).
014100******************************************************************
014200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014300******************************************************************
014400 01  WKS-VARIABLES-TRABAJO.
014500     05  WKS-FIN-PEDIDO               PIC 9(01) COMP VALUE ZEROS.
014600         88  FIN-PEDIDO                          VALUE 1.
014700     05  WKS-HAY-PEDIDO-PEND          PIC X(01) VALUE "N".
014800         88  WKS-PEDIDO-PENDIENTE               VALUE "S".
014900     05  WKS-IND-CLIENTE              PIC X(01) VALUE "N".
015000         88  WKS-CLIENTE-EXISTE                 VALUE "S".
015100         88  WKS-CLIENTE-NO-EXISTE              VALUE "N".
015200     05  WKS-IND-RECHAZO              PIC X(01) VALUE "N".
015300         88  WKS-PEDIDO-RECHAZADO                VALUE "S".
015400         88  WKS-PEDIDO-ACEPTABLE                VALUE "N".
015500     05  WKS-IND-CECTRL-VACIO         PIC X(01) VALUE "N".
015600         88  WKS-CECTRL-VACIO                    VALUE "S".
015700     05  WKS-PERSONA-ID-PEDIDO        PIC 9(09) VALUE ZEROS.
015800     05  WKS-CALLE-ENTREGA            PIC X(150) VALUE SPACES.
015900     05  WKS-CIUDAD-ENTREGA           PIC X(100) VALUE SPACES.
016000     05  WKS-CODPOS-ENTREGA           PIC X(10) VALUE SPACES.
016100     05  WKS-FECHA-ACTUAL             PIC 9(08) VALUE ZEROS.
016200     05  WKS-NUM-LINEAS               PIC 9(04) COMP VALUE ZEROS.
016300     05  WKS-LINEAS-DECREM            PIC 9(04) COMP VALUE ZEROS.
016400     05  WKS-TOTAL-CALCULADO          PIC S9(08)V99 VALUE ZEROS.
016500     05  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
016600     05  FILLER                       PIC X(01).
016700******************************************************************
016800*       TABLA TEMPORAL DE LINEAS DEL PEDIDO EN CURSO (MAX. 500)  *
016900*       SE LLENA MIENTRAS SE LEE PEDIDO Y SE VACIA AL VALIDAR    *
017000*       Y GRABAR, PUES NINGUNA LINEA SE GRABA HASTA CONFIRMAR    *
017100*       QUE TODAS LAS LINEAS DEL PEDIDO SON VALIDAS (REQ-0360)   *
017200******************************************************************
017300 01  WKS-TABLA-LINEAS.
017400     05  WKS-LINEA OCCURS 500 TIMES INDEXED BY WKS-IDT.
017500         10  WKS-LIN-ARTICULO-ID      PIC 9(09).
017600         10  WKS-LIN-CANTIDAD         PIC S9(09).
017700         10  WKS-LIN-PRECIO-SNAP      PIC S9(08)V9(02).
017800         10  WKS-LIN-SUBTOTAL         PIC S9(08)V9(02).
017900         10  WKS-LIN-ID-GENERADO      PIC 9(09).
018000         10  FILLER                   PIC X(01).
018100******************************************************************
018200*                    C O N T A D O R E S                         *
018300******************************************************************
018400 01  WKS-CONTADORES.
018500     05  WKS-PEDIDOS-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
018600     05  WKS-PEDIDOS-ACEPTADOS        PIC 9(07) COMP VALUE ZEROS.
018700     05  WKS-PEDIDOS-RECHAZADOS       PIC 9(07) COMP VALUE ZEROS.
018800     05  WKS-LINEAS-GRABADAS          PIC 9(07) COMP VALUE ZEROS.
018900     05  FILLER                       PIC X(01).
019000******************************************************************
019100 PROCEDURE DIVISION.
019200******************************************************************
019300*               S E C C I O N    P R I N C I P A L
019400******************************************************************
019500 000-MAIN SECTION.
019600     PERFORM 100-APERTURA-ARCHIVOS
019700     PERFORM 200-PROCESA-PEDIDOS THRU 200-PROCESA-PEDIDOS-E
019800     PERFORM 900-ESTADISTICAS
019900     PERFORM 990-CIERRA-ARCHIVOS
020000     STOP RUN.
020100 000-MAIN-E. EXIT.
020200
020300 100-APERTURA-ARCHIVOS SECTION.
020400     OPEN INPUT PEDIDO
020500          INPUT PERSNA
020600          I-O   ARTICU
020700          I-O   COMPRA
020800          OUTPUT LINCOM
020900          OUTPUT COMPSA
021000          I-O   CECTRL
021100     PERFORM 110-VALIDA-APERTURA
021200         VARYING FS-CICLO FROM 1 BY 1
021300             UNTIL FS-CICLO > 7
021400     READ CECTRL
021500       AT END
021600          DISPLAY "==> CECTRL VACIO, INICIA CORRELATIVOS EN CERO"
021700                  UPON CONSOLE
021800          SET WKS-CECTRL-VACIO TO TRUE
021900          MOVE ZEROS TO CTR-SIGTE-COMPRA-ID CTR-SIGTE-LINEA-ID
022000     END-READ
022100     ACCEPT WKS-FECHA-ACTUAL FROM DATE YYYYMMDD.
022200 100-APERTURA-ARCHIVOS-E. EXIT.
022300
022400 110-VALIDA-APERTURA SECTION.
022500     EVALUATE FS-CICLO
022600        WHEN 1
022700           IF FS-PEDIDO NOT = 0
022800              MOVE "PEDIDO" TO ARCHIVO
022900              MOVE FS-PEDIDO TO WKS-FS-COPIA
023000              PERFORM 120-ABORTA-APERTURA
023100           END-IF
023200        WHEN 2
023300           IF FS-PERSNA NOT = 0
023400              MOVE "PERSNA" TO ARCHIVO
023500              MOVE FS-PERSNA TO WKS-FS-COPIA
023600              PERFORM 120-ABORTA-APERTURA
023700           END-IF
023800        WHEN 3
023900           IF FS-ARTICU NOT = 0
024000              MOVE "ARTICU" TO ARCHIVO
024100              MOVE FS-ARTICU TO WKS-FS-COPIA
024200              PERFORM 120-ABORTA-APERTURA
024300           END-IF
024400        WHEN 4
024500           IF FS-COMPRA NOT = 0
024600              MOVE "COMPRA" TO ARCHIVO
024700              MOVE FS-COMPRA TO WKS-FS-COPIA
024800              PERFORM 120-ABORTA-APERTURA
024900           END-IF
025000        WHEN 5
025100           IF FS-LINCOM NOT = 0
025200              MOVE "LINCOM" TO ARCHIVO
025300              MOVE FS-LINCOM TO WKS-FS-COPIA
025400              PERFORM 120-ABORTA-APERTURA
025500           END-IF
025600        WHEN 6
025700           IF FS-COMPSA NOT = 0
025800              MOVE "COMPSA" TO ARCHIVO
025900              MOVE FS-COMPSA TO WKS-FS-COPIA
026000              PERFORM 120-ABORTA-APERTURA
026100           END-IF
026200        WHEN 7
026300           IF FS-CECTRL NOT = 0
026400              MOVE "CECTRL" TO ARCHIVO
026500              MOVE FS-CECTRL TO WKS-FS-COPIA
026600              PERFORM 120-ABORTA-APERTURA
026700           END-IF
026800     END-EVALUATE.
026900 110-VALIDA-APERTURA-E. EXIT.
027000
027100 120-ABORTA-APERTURA SECTION.
027200     MOVE "APERTURA" TO ACCION
027300     DISPLAY "=============================================="
027400             UPON CONSOLE
027500     DISPLAY "    ERROR AL ABRIR ARCHIVO EN CECOM040: "
027600             ARCHIVO UPON CONSOLE
027700     DISPLAY "    FILE STATUS: (" WKS-FS-COPIA ")" UPON CONSOLE
027800     DISPLAY "=============================================="
027900             UPON CONSOLE
028000     CALL "CEERB100" USING PROGRAMA ARCHIVO ACCION LLAVE
028100                            WKS-FS-COPIA
028200     MOVE 91 TO RETURN-CODE
028300     STOP RUN.
028400 120-ABORTA-APERTURA-E. EXIT.
028500
028600******************************************************************
028700*       L E C T U R A   Y   D I S T R I B U C I O N   D E        *
028800*                   R E G I S T R O S   D E   P E D I D O        *
028900******************************************************************
029000 200-PROCESA-PEDIDOS SECTION.
029100     PERFORM 210-LEE-PEDIDO
029200     PERFORM 220-DISTRIBUYE-REGISTRO
029300         THRU 220-DISTRIBUYE-REGISTRO-E
029400             UNTIL FIN-PEDIDO
029500     IF WKS-PEDIDO-PENDIENTE
029600        PERFORM 300-PROCESA-PEDIDO-COMPLETO
029700            THRU 300-PROCESA-PEDIDO-COMPLETO-E
029800     END-IF.
029900 200-PROCESA-PEDIDOS-E. EXIT.
030000
030100 210-LEE-PEDIDO SECTION.
030200     READ PEDIDO
030300       AT END
030400          SET FIN-PEDIDO TO TRUE
030500     END-READ.
030600 210-LEE-PEDIDO-E. EXIT.
030700
030800 220-DISTRIBUYE-REGISTRO SECTION.
030900     EVALUATE TRUE
031000        WHEN PED-ES-CABECERA
031100           IF WKS-PEDIDO-PENDIENTE
031200              PERFORM 300-PROCESA-PEDIDO-COMPLETO
031300                  THRU 300-PROCESA-PEDIDO-COMPLETO-E
031400           END-IF
031500           PERFORM 230-INICIA-PEDIDO THRU 230-INICIA-PEDIDO-E
031600        WHEN PED-ES-LINEA
031700           PERFORM 240-ACUMULA-LINEA THRU 240-ACUMULA-LINEA-E
031800        WHEN OTHER
031900           DISPLAY "==> REGISTRO PEDIDO DE TIPO DESCONOCIDO: "
032000                   PED-TIPO-REG UPON CONSOLE
032100     END-EVALUATE
032200     PERFORM 210-LEE-PEDIDO.
032300 220-DISTRIBUYE-REGISTRO-E. EXIT.
032400
032500 230-INICIA-PEDIDO SECTION.
032600     SET WKS-PEDIDO-PENDIENTE TO TRUE
032700     MOVE ZEROS TO WKS-NUM-LINEAS
032800     MOVE PED-CAB-PERSONA-ID TO WKS-PERSONA-ID-PEDIDO
032900     MOVE PED-CAB-CALLE TO WKS-CALLE-ENTREGA
033000     MOVE PED-CAB-CIUDAD TO WKS-CIUDAD-ENTREGA
033100     MOVE PED-CAB-CODIGO-POSTAL TO WKS-CODPOS-ENTREGA
033200     MOVE PED-CAB-PERSONA-ID TO PER-ID
033300     READ PERSNA
033400       INVALID KEY
033500          SET WKS-CLIENTE-NO-EXISTE TO TRUE
033600       NOT INVALID KEY
033700          SET WKS-CLIENTE-EXISTE TO TRUE
033800     END-READ.
033900 230-INICIA-PEDIDO-E. EXIT.
034000
034100 240-ACUMULA-LINEA SECTION.
034200     IF WKS-NUM-LINEAS < 500
034300        ADD 1 TO WKS-NUM-LINEAS
034400        SET WKS-IDT TO WKS-NUM-LINEAS
034500        MOVE PED-LIN-ARTICULO-ID TO WKS-LIN-ARTICULO-ID(WKS-IDT)
034600        MOVE PED-LIN-CANTIDAD    TO WKS-LIN-CANTIDAD(WKS-IDT)
034700     ELSE
034800        DISPLAY "==> PEDIDO EXCEDE EL MAXIMO DE 500 LINEAS, "
034900                "RECHAZADO: " WKS-PERSONA-ID-PEDIDO UPON CONSOLE
035000        SET WKS-CLIENTE-NO-EXISTE TO TRUE
035100     END-IF.
035200 240-ACUMULA-LINEA-E. EXIT.
035300
035400******************************************************************
035500*    V A L I D A C I O N   Y   G R A B A C I O N   D E L         *
035600*                         P E D I D O   C O M P L E T O          *
035700******************************************************************
035800 300-PROCESA-PEDIDO-COMPLETO SECTION.
035900     SET WKS-PEDIDO-PENDIENTE TO FALSE
036000     ADD 1 TO WKS-PEDIDOS-LEIDOS
036100     IF WKS-CLIENTE-NO-EXISTE OR WKS-NUM-LINEAS = 0
036200        ADD 1 TO WKS-PEDIDOS-RECHAZADOS
036300        DISPLAY "==> PEDIDO RECHAZADO, CLIENTE INVALIDO O SIN "
036400                "LINEAS: " WKS-PERSONA-ID-PEDIDO UPON CONSOLE
036500     ELSE
036600        PERFORM 310-VALIDA-Y-DECREMENTA-LINEAS
036700            THRU 310-VALIDA-Y-DECREMENTA-LINEAS-E
036800        IF WKS-PEDIDO-RECHAZADO
036900           IF WKS-LINEAS-DECREM > 0
037000              PERFORM 250-DESHACE-DECREMENTOS
037100                  THRU 250-DESHACE-DECREMENTOS-E
037200           END-IF
037300           ADD 1 TO WKS-PEDIDOS-RECHAZADOS
037400        ELSE
037500           PERFORM 400-TOTALIZA THRU 400-TOTALIZA-E
037600           PERFORM 320-GRABA-COMPRA THRU 320-GRABA-COMPRA-E
037700           ADD 1 TO WKS-PEDIDOS-ACEPTADOS
037800        END-IF
037900     END-IF.
038000 300-PROCESA-PEDIDO-COMPLETO-E. EXIT.
038100
038200 310-VALIDA-Y-DECREMENTA-LINEAS SECTION.
038300     SET WKS-PEDIDO-ACEPTABLE TO TRUE
038400     MOVE ZEROS TO WKS-LINEAS-DECREM
038500     PERFORM 312-VALIDA-UNA-LINEA
038600         VARYING WKS-IDT FROM 1 BY 1
038700             UNTIL WKS-IDT > WKS-NUM-LINEAS
038800                OR WKS-PEDIDO-RECHAZADO.
038900 310-VALIDA-Y-DECREMENTA-LINEAS-E. EXIT.
039000
039100 312-VALIDA-UNA-LINEA SECTION.
039200     MOVE WKS-LIN-ARTICULO-ID(WKS-IDT) TO ART-ID
039300     READ ARTICU
039400       INVALID KEY
039500          SET WKS-PEDIDO-RECHAZADO TO TRUE
039600          DISPLAY "==> RECHAZADO, ARTICULO NO EXISTE: "
039700                  WKS-LIN-ARTICULO-ID(WKS-IDT) UPON CONSOLE
039800       NOT INVALID KEY
039900          IF ART-STOCK < WKS-LIN-CANTIDAD(WKS-IDT)
040000             SET WKS-PEDIDO-RECHAZADO TO TRUE
040100             DISPLAY "==> RECHAZADO, EXISTENCIA INSUFICIENTE: "
040200                     ART-ID UPON CONSOLE
040300          ELSE
040400             SUBTRACT WKS-LIN-CANTIDAD(WKS-IDT) FROM ART-STOCK
040500             MOVE ART-PVP-ACTUAL
040600                  TO WKS-LIN-PRECIO-SNAP(WKS-IDT)
040700             REWRITE REG-ARTICU
040800             IF FS-ARTICU = 0
040900                ADD 1 TO WKS-LINEAS-DECREM
041000             ELSE
041100                SET WKS-PEDIDO-RECHAZADO TO TRUE
041200                DISPLAY "==> ERROR AL DESCONTAR EXISTENCIA "
041300                        ART-ID " STATUS: " FS-ARTICU
041400                        UPON CONSOLE
041500             END-IF
041600          END-IF
041700     END-READ.
041800 312-VALIDA-UNA-LINEA-E. EXIT.
041900
042000******************************************************************
042100*   R E P O S I C I O N   D E   E X I S T E N C I A   ( R O L L- *
042200*   B A C K )  S I   E L   P E D I D O   S E   R E C H A Z A     *
042300******************************************************************
042400 250-DESHACE-DECREMENTOS SECTION.
042500     PERFORM 252-RESTAURA-UNA-LINEA
042600         VARYING WKS-IDT FROM 1 BY 1
042700             UNTIL WKS-IDT > WKS-LINEAS-DECREM.
042800 250-DESHACE-DECREMENTOS-E. EXIT.
042900
043000 252-RESTAURA-UNA-LINEA SECTION.
043100     MOVE WKS-LIN-ARTICULO-ID(WKS-IDT) TO ART-ID
043200     READ ARTICU
043300       INVALID KEY
043400          DISPLAY "==> NO SE PUDO REPONER EXISTENCIA DE: "
043500                  WKS-LIN-ARTICULO-ID(WKS-IDT) UPON CONSOLE
043600       NOT INVALID KEY
043700          ADD WKS-LIN-CANTIDAD(WKS-IDT) TO ART-STOCK
043800          REWRITE REG-ARTICU
043900     END-READ.
044000 252-RESTAURA-UNA-LINEA-E. EXIT.
044100
044200******************************************************************
044300*   C A L C U L O   D E   S U B T O T A L E S   Y   T O T A L    *
044400******************************************************************
044500 400-TOTALIZA SECTION.
044600     MOVE ZEROS TO WKS-TOTAL-CALCULADO
044700     PERFORM 410-SUMA-SUBTOTAL
044800         VARYING WKS-IDT FROM 1 BY 1
044900             UNTIL WKS-IDT > WKS-NUM-LINEAS.
045000 400-TOTALIZA-E. EXIT.
045100
045200 410-SUMA-SUBTOTAL SECTION.
045300     COMPUTE WKS-LIN-SUBTOTAL(WKS-IDT) =
045400             WKS-LIN-CANTIDAD(WKS-IDT) *
045500             WKS-LIN-PRECIO-SNAP(WKS-IDT)
045600     ADD WKS-LIN-SUBTOTAL(WKS-IDT) TO WKS-TOTAL-CALCULADO.
045700 410-SUMA-SUBTOTAL-E. EXIT.
045800
045900******************************************************************
046000*   G R A B A C I O N   D E   C O M P R A,   L I N C O M   Y     *
046100*                      R E P O R T E   C O M P S A               *
046200******************************************************************
046300 320-GRABA-COMPRA SECTION.
046400     ADD 1 TO CTR-SIGTE-COMPRA-ID
046500     MOVE CTR-SIGTE-COMPRA-ID TO COM-ID
046600     MOVE WKS-PERSONA-ID-PEDIDO TO COM-PERSONA-ID
046700     MOVE WKS-FECHA-ACTUAL TO COM-FECHA-COMPRA
046800     SET COM-EST-PENDIENTE TO TRUE
046900     MOVE WKS-CALLE-ENTREGA TO COM-CALLE
047000     MOVE WKS-CIUDAD-ENTREGA TO COM-CIUDAD
047100     MOVE WKS-CODPOS-ENTREGA TO COM-CODIGO-POSTAL
047200     WRITE REG-COMPRA
047300     IF FS-COMPRA NOT = 0
047400        DISPLAY "==> ERROR AL GRABAR COMPRA " COM-ID
047500                " STATUS: " FS-COMPRA UPON CONSOLE
047600     END-IF
047700     PERFORM 322-GRABA-LINEA
047800         VARYING WKS-IDT FROM 1 BY 1
047900             UNTIL WKS-IDT > WKS-NUM-LINEAS
048000     PERFORM 330-ESCRIBE-COMPSA THRU 330-ESCRIBE-COMPSA-E.
048100 320-GRABA-COMPRA-E. EXIT.
048200
048300 322-GRABA-LINEA SECTION.
048400     ADD 1 TO CTR-SIGTE-LINEA-ID
048500     MOVE CTR-SIGTE-LINEA-ID TO LIN-ID
048600     MOVE CTR-SIGTE-LINEA-ID TO WKS-LIN-ID-GENERADO(WKS-IDT)
048700     MOVE COM-ID TO LIN-COMPRA-ID
048800     MOVE WKS-LIN-ARTICULO-ID(WKS-IDT) TO LIN-ARTICULO-ID
048900     MOVE WKS-LIN-CANTIDAD(WKS-IDT)    TO LIN-CANTIDAD
049000     MOVE WKS-LIN-PRECIO-SNAP(WKS-IDT) TO LIN-PRECIO-SNAPSHOT
049100     WRITE REG-LINCOM
049200     IF FS-LINCOM NOT = 0
049300        DISPLAY "==> ERROR AL GRABAR LINCOM " LIN-ID
049400                " STATUS: " FS-LINCOM UPON CONSOLE
049500     ELSE
049600        ADD 1 TO WKS-LINEAS-GRABADAS
049700     END-IF.
049800 322-GRABA-LINEA-E. EXIT.
049900
050000 330-ESCRIBE-COMPSA SECTION.
050100     MOVE "C" TO CSA-CAB-TIPO-REG
050200     MOVE COM-ID TO CSA-CAB-COMPRA-ID
050300     MOVE COM-PERSONA-ID TO CSA-CAB-PERSONA-ID
050400     MOVE COM-FECHA-COMPRA TO CSA-CAB-FECHA-COMPRA
050500     MOVE COM-ESTADO TO CSA-CAB-ESTADO
050600     MOVE COM-CALLE TO CSA-CAB-CALLE
050700     MOVE COM-CIUDAD TO CSA-CAB-CIUDAD
050800     MOVE COM-CODIGO-POSTAL TO CSA-CAB-CODIGO-POSTAL
050900     MOVE WKS-TOTAL-CALCULADO TO CSA-CAB-TOTAL-CALCULADO
051000     WRITE REG-COMPSA
051100     IF FS-COMPSA NOT = 0
051200        DISPLAY "==> ERROR AL GRABAR COMPSA CABECERA "
051300                COM-ID " STATUS: " FS-COMPSA UPON CONSOLE
051400     END-IF
051500     PERFORM 332-ESCRIBE-LINEA-COMPSA
051600         VARYING WKS-IDT FROM 1 BY 1
051700             UNTIL WKS-IDT > WKS-NUM-LINEAS.
051800 330-ESCRIBE-COMPSA-E. EXIT.
051900
052000 332-ESCRIBE-LINEA-COMPSA SECTION.
052100     MOVE "L" TO CSA-LIN-TIPO-REG
052200     MOVE COM-ID TO CSA-LIN-COMPRA-ID
052300     MOVE WKS-LIN-ID-GENERADO(WKS-IDT) TO CSA-LIN-ID
052400     MOVE WKS-LIN-ARTICULO-ID(WKS-IDT) TO CSA-LIN-ARTICULO-ID
052500     MOVE WKS-LIN-CANTIDAD(WKS-IDT)    TO CSA-LIN-CANTIDAD
052600     MOVE WKS-LIN-PRECIO-SNAP(WKS-IDT) TO CSA-LIN-PRECIO-SNAPSHOT
052700     MOVE WKS-LIN-SUBTOTAL(WKS-IDT)    TO CSA-LIN-SUBTOTAL
052800     WRITE REG-COMPSA
052900     IF FS-COMPSA NOT = 0
053000        DISPLAY "==> ERROR AL GRABAR COMPSA LINEA "
053100                WKS-LIN-ID-GENERADO(WKS-IDT)
053200                " STATUS: " FS-COMPSA UPON CONSOLE
053300     END-IF.
053400 332-ESCRIBE-LINEA-COMPSA-E. EXIT.
053500
053600******************************************************************
053700 900-ESTADISTICAS SECTION.
053800     DISPLAY "******************************************"
053900     MOVE WKS-PEDIDOS-LEIDOS        TO WKS-MASCARA
054000     DISPLAY "PEDIDOS LEIDOS:              " WKS-MASCARA
054100     MOVE WKS-PEDIDOS-ACEPTADOS     TO WKS-MASCARA
054200     DISPLAY "PEDIDOS ACEPTADOS:           " WKS-MASCARA
054300     MOVE WKS-PEDIDOS-RECHAZADOS    TO WKS-MASCARA
054400     DISPLAY "PEDIDOS RECHAZADOS:          " WKS-MASCARA
054500     MOVE WKS-LINEAS-GRABADAS       TO WKS-MASCARA
054600     DISPLAY "LINEAS GRABADAS:             " WKS-MASCARA
054700     DISPLAY "******************************************".
054800 900-ESTADISTICAS-E. EXIT.
054900
055000 990-CIERRA-ARCHIVOS SECTION.
055100     IF WKS-CECTRL-VACIO
055200        WRITE REG-CECTRL
055300     ELSE
055400        REWRITE REG-CECTRL
055500     END-IF
055600     IF FS-CECTRL NOT = 0
055700        DISPLAY "==> ERROR AL REGRABAR CORRELATIVOS CECTRL "
055800                "STATUS: " FS-CECTRL UPON CONSOLE
055900     END-IF
056000     CLOSE PEDIDO PERSNA ARTICU COMPRA LINCOM COMPSA CECTRL.
056100 990-CIERRA-ARCHIVOS-E. EXIT.
