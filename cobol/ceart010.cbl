000100******************************************************************
000200* FECHA       : 12/03/1994                                       *
000300* PROGRAMADOR : M. SAGASTUME                                     *
000400* APLICACION  : COMERCIO ELECTRONICO                             *
000500* PROGRAMA    : CEART010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL CATALOGO DE ARTICULOS. LEE UN  *
000800*             : ARCHIVO DE MOVIMIENTOS (ALTA/ACTUALIZACION O     *
000900*             : BAJA) Y APLICA LAS VALIDACIONES DE PRECIO Y      *
001000*             : EXISTENCIA; LA BAJA SE RECHAZA SI EL ARTICULO    *
001100*             : ESTA REFERENCIADO EN ALGUNA LINEA DE COMPRA.     *
001200* ARCHIVOS    : ARTMOV=ENTRADA, ARTICU=I-O, LINCOM=CONSULTA      *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* BPM/RATIONAL: 331002                                           *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S
001700*----------------------------------------------------------------
001800* 12/03/1994 MSAG REQ-0319 CREACION DEL PROGRAMA DE MANTENIMIENTO
001900*                          DE CATALOGO (ALTA/ACTUALIZA/BAJA)
002000* 02/11/1995 MSAG REQ-0348 AGREGA VALIDACION DE REFERENCIAL EN
002100*                          LINCOM ANTES DE PERMITIR LA BAJA
002200* 08/02/1996 JPAZ REQ-0356 AGREGA VALIDACION DE PRECIO Y
002300*                          EXISTENCIA NEGATIVOS (RECHAZA EL MOVTO)
002400* 30/09/1998 EFUE REQ-0407 AJUSTE DE SIGLO (Y2K) - SIN CAMBIOS DE
002500*                          PIC, PROGRAMA NO MANEJA FECHAS
002600* 04/01/1999 EFUE REQ-0413 VALIDADO EL AJUSTE DE SIGLO EN PROD
002700* 17/06/2003 LPEN REQ-0488 AGREGA CONTADORES DE ESTADISTICAS AL
002800*                          FINAL DE CORRIDA, SOLICITADO POR AUDIT.
002900* 11/09/2003 LPEN REQ-0495 QUITA DE 312-GRABA-ARTICULO-NUEVO EL
003000*                          MOVE A ART-IND-ACTIVO (REQ-0203 DE
003100*                          ARTICU.CPY FUE RETIRADO, VER BITACORA
003200*                          DEL COPY)
003300*----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. CEART010.
003600 AUTHOR. M. SAGASTUME.
003700 INSTALLATION. DISTRIBUIDORA COMERCIAL ATLAS, S.A.
003800 DATE-WRITTEN. 12/03/1994.
003900 DATE-COMPILED.
004000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ARTMOV ASSIGN TO ARTMOV
004800            FILE STATUS IS FS-ARTMOV.
004900     SELECT ARTICU ASSIGN TO ARTICU
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS ART-ID
005300            FILE STATUS   IS FS-ARTICU
005400                             FSE-ARTICU.
005500     SELECT LINCOM ASSIGN TO LINCOM
005600            ORGANIZATION  IS SEQUENTIAL
005700            FILE STATUS   IS FS-LINCOM.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*                   ARCHIVO DE MOVIMIENTOS DE CATALOGO
006100 FD ARTMOV.
006200 01  REG-ARTMOV.
006300     05  MOV-TIPO                    PIC X(01).
006400         88  MOV-ES-ALTA                       VALUE "A".
006500         88  MOV-ES-BAJA                       VALUE "B".
006600     05  FILLER                      PIC X(629).
006700*--------------------------------------------------------------
006800*    VISTA DE ALTA / ACTUALIZACION DE ARTICULO (MOV-TIPO = "A")
006900*--------------------------------------------------------------
007000 01  MOV-REG-ALTA REDEFINES REG-ARTMOV.
007100     05  MOV-ALTA-TIPO                PIC X(01).
007200     05  MOV-ALTA-ID                  PIC 9(09).
007300     05  MOV-ALTA-NOMBRE              PIC X(100).
007400     05  MOV-ALTA-DESCRIPCION         PIC X(500).
007500     05  MOV-ALTA-PVP                 PIC S9(08)V9(02).
007600     05  MOV-ALTA-STOCK               PIC S9(09).
007700     05  FILLER                       PIC X(01).
007800*--------------------------------------------------------------
007900*    VISTA DE BAJA DE ARTICULO (MOV-TIPO = "B")
008000*--------------------------------------------------------------
008100 01  MOV-REG-BAJA REDEFINES REG-ARTMOV.
008200     05  MOV-BAJA-TIPO                PIC X(01).
008300     05  MOV-BAJA-ID                  PIC 9(09).
008400     05  FILLER                       PIC X(620).
008500*                   MAESTRO DE ARTICULOS DEL CATALOGO
008600 FD ARTICU.
008700     COPY ARTICU.
008800*                   DETALLE DE LINEAS DE PEDIDO (SOLO CONSULTA)
008900 FD LINCOM.
009000     COPY LINCOM.
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     05  FS-ARTMOV                   PIC 9(02) VALUE ZEROS.
009700     05  FS-ARTICU                   PIC 9(02) VALUE ZEROS.
009800     05  FSE-ARTICU.
009900         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010000         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010200     05  FS-LINCOM                   PIC 9(02) VALUE ZEROS.
010300     05  PROGRAMA                    PIC X(08) VALUE SPACES.
010400     05  ARCHIVO                     PIC X(08) VALUE SPACES.
010500     05  ACCION                      PIC X(10) VALUE SPACES.
010600     05  LLAVE                       PIC X(32) VALUE SPACES.
010700     05  FILLER                      PIC X(01).
010800******************************************************************
010900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011000******************************************************************
011100 01  WKS-VARIABLES-TRABAJO.
011200     05  WKS-FIN-ARTMOV               PIC 9(01) COMP VALUE ZEROS.
011300         88  FIN-ARTMOV                          VALUE 1.
011400     05  WKS-FIN-LINCOM               PIC 9(01) COMP VALUE ZEROS.
011500         88  FIN-LINCOM                          VALUE 1.
011600     05  WKS-REFERENCIADO             PIC X(01) VALUE "N".
011700         88  WKS-ART-REFERENCIADO               VALUE "S".
011800         88  WKS-ART-LIBRE                       VALUE "N".
011900     05  WKS-ARTICULO-BUSCADO         PIC 9(09) COMP VALUE ZEROS.
012000     05  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
012100     05  FILLER                      PIC X(01).
012200******************************************************************
012300*                    C O N T A D O R E S                         *
012400******************************************************************
012500 01  WKS-CONTADORES.
012600     05  WKS-LEIDOS                   PIC 9(07) COMP VALUE ZEROS.
012700     05  WKS-ALTAS-OK                 PIC 9(07) COMP VALUE ZEROS.
012800     05  WKS-ALTAS-RECHAZADAS         PIC 9(07) COMP VALUE ZEROS.
012900     05  WKS-BAJAS-OK                 PIC 9(07) COMP VALUE ZEROS.
013000     05  WKS-BAJAS-RECHAZADAS         PIC 9(07) COMP VALUE ZEROS.
013100     05  FILLER                       PIC X(01).
013200******************************************************************
013300 PROCEDURE DIVISION.
013400******************************************************************
013500*               S E C C I O N    P R I N C I P A L
013600******************************************************************
013700 000-MAIN SECTION.
013800     PERFORM 100-APERTURA-ARCHIVOS
013900     PERFORM 200-PROCESA-MOVIMIENTOS
014000         THRU 200-PROCESA-MOVIMIENTOS-E
014100     PERFORM 900-ESTADISTICAS
014200     PERFORM 990-CIERRA-ARCHIVOS
014300     STOP RUN.
014400 000-MAIN-E. EXIT.
014500
014600 100-APERTURA-ARCHIVOS SECTION.
014700     MOVE "CEART010"  TO PROGRAMA
014800     OPEN INPUT  ARTMOV
014900          I-O    ARTICU
015000     IF FS-ARTICU NOT EQUAL 0 AND 97
015100        MOVE "OPEN"    TO ACCION
015200        MOVE SPACES    TO LLAVE
015300        MOVE "ARTICU"  TO ARCHIVO
015400        DISPLAY ">>> ERROR AL ABRIR ARTICU, STATUS: " FS-ARTICU
015500                UPON CONSOLE
015600        MOVE 91 TO RETURN-CODE
015700        STOP RUN
015800     END-IF
015900     IF FS-ARTMOV NOT EQUAL 0
016000        DISPLAY ">>> ERROR AL ABRIR ARTMOV, STATUS: " FS-ARTMOV
016100                UPON CONSOLE
016200        MOVE 91 TO RETURN-CODE
016300        STOP RUN
016400     END-IF.
016500 100-APERTURA-ARCHIVOS-E. EXIT.
016600
016700******************************************************************
016800*          L E C T U R A   Y   D I S T R I B U C I O N           *
016900******************************************************************
017000 200-PROCESA-MOVIMIENTOS SECTION.
017100     PERFORM 210-LEE-ARTMOV
017200     PERFORM 220-DISTRIBUYE-MOVIMIENTO
017300         THRU 220-DISTRIBUYE-MOVIMIENTO-E
017400             UNTIL FIN-ARTMOV.
017500 200-PROCESA-MOVIMIENTOS-E. EXIT.
017600
017700 210-LEE-ARTMOV SECTION.
017800     READ ARTMOV
017900       AT END
018000          MOVE 1 TO WKS-FIN-ARTMOV
018100     END-READ.
018200 210-LEE-ARTMOV-E. EXIT.
018300
018400 220-DISTRIBUYE-MOVIMIENTO SECTION.
018500     ADD 1 TO WKS-LEIDOS
018600     EVALUATE TRUE
018700        WHEN MOV-ES-ALTA
018800             PERFORM 300-VALIDA-Y-GRABA THRU 300-VALIDA-Y-GRABA-E
018900        WHEN MOV-ES-BAJA
019000             PERFORM 400-BORRA-ARTICULO THRU 400-BORRA-ARTICULO-E
019100        WHEN OTHER
019200             DISPLAY "==> MOVIMIENTO TIPO DESCONOCIDO: " MOV-TIPO
019300                     UPON CONSOLE
019400     END-EVALUATE
019500     PERFORM 210-LEE-ARTMOV.
019600 220-DISTRIBUYE-MOVIMIENTO-E. EXIT.
019700
019800******************************************************************
019900*        A L T A   /   A C T U A L I Z A C I O N   D E L         *
020000*                      A R T I C U L O                           *
020100******************************************************************
020200 300-VALIDA-Y-GRABA SECTION.
020300     IF MOV-ALTA-PVP < 0
020400        DISPLAY "==> RECHAZADO, PRECIO NEGATIVO, ARTICULO: "
020500                MOV-ALTA-ID UPON CONSOLE
020600        ADD 1 TO WKS-ALTAS-RECHAZADAS
020700     ELSE
020800        IF MOV-ALTA-STOCK < 0
020900           DISPLAY "==> RECHAZADO, EXISTENCIA NEGATIVA: "
021000                   MOV-ALTA-ID UPON CONSOLE
021100           ADD 1 TO WKS-ALTAS-RECHAZADAS
021200        ELSE
021300           PERFORM 310-ESCRIBE-O-REESCRIBE
021400               THRU 310-ESCRIBE-O-REESCRIBE-E
021500        END-IF
021600     END-IF.
021700 300-VALIDA-Y-GRABA-E. EXIT.
021800
021900 310-ESCRIBE-O-REESCRIBE SECTION.
022000     MOVE MOV-ALTA-ID            TO ART-ID
022100     READ ARTICU
022200       INVALID KEY
022300          PERFORM 312-GRABA-ARTICULO-NUEVO
022400              THRU 312-GRABA-ARTICULO-NUEVO-E
022500       NOT INVALID KEY
022600          PERFORM 314-ACTUALIZA-ARTICULO
022700              THRU 314-ACTUALIZA-ARTICULO-E
022800     END-READ.
022900 310-ESCRIBE-O-REESCRIBE-E. EXIT.
023000
023100 312-GRABA-ARTICULO-NUEVO SECTION.
023200     INITIALIZE REG-ARTICU
023300     MOVE MOV-ALTA-ID            TO ART-ID
023400     MOVE MOV-ALTA-NOMBRE        TO ART-NOMBRE
023500     MOVE MOV-ALTA-DESCRIPCION   TO ART-DESCRIPCION
023600     MOVE MOV-ALTA-PVP           TO ART-PVP-ACTUAL
023700     MOVE MOV-ALTA-STOCK         TO ART-STOCK
023800     WRITE REG-ARTICU
023900     IF FS-ARTICU = 0
024000        ADD 1 TO WKS-ALTAS-OK
024100     ELSE
024200        DISPLAY "==> ERROR AL GRABAR ARTICULO " ART-ID
024300                " STATUS: " FS-ARTICU UPON CONSOLE
024400        ADD 1 TO WKS-ALTAS-RECHAZADAS
024500     END-IF.
024600 312-GRABA-ARTICULO-NUEVO-E. EXIT.
024700
024800 314-ACTUALIZA-ARTICULO SECTION.
024900     MOVE MOV-ALTA-NOMBRE        TO ART-NOMBRE
025000     MOVE MOV-ALTA-DESCRIPCION   TO ART-DESCRIPCION
025100     MOVE MOV-ALTA-PVP           TO ART-PVP-ACTUAL
025200     MOVE MOV-ALTA-STOCK         TO ART-STOCK
025300     REWRITE REG-ARTICU
025400     IF FS-ARTICU = 0
025500        ADD 1 TO WKS-ALTAS-OK
025600     ELSE
025700        DISPLAY "==> ERROR AL ACTUALIZAR ARTICULO " ART-ID
025800                " STATUS: " FS-ARTICU UPON CONSOLE
025900        ADD 1 TO WKS-ALTAS-RECHAZADAS
026000     END-IF.
026100 314-ACTUALIZA-ARTICULO-E. EXIT.
026200
026300******************************************************************
026400*     B A J A   D E L   A R T I C U L O   ( C O N   G U A R D A  *
026500*              D E   I N T E G R I D A D   R E F E R E N C I A L)*
026600******************************************************************
026700 400-BORRA-ARTICULO SECTION.
026800     MOVE MOV-BAJA-ID TO WKS-ARTICULO-BUSCADO
026900     PERFORM 410-BUSCA-REFERENCIA-LINCOM
027000         THRU 410-BUSCA-REFERENCIA-LINCOM-E
027100     IF WKS-ART-REFERENCIADO
027200        DISPLAY "==> RECHAZADO, ARTICULO REFERENCIADO EN LINCOM: "
027300                WKS-ARTICULO-BUSCADO UPON CONSOLE
027400        ADD 1 TO WKS-BAJAS-RECHAZADAS
027500     ELSE
027600        MOVE MOV-BAJA-ID TO ART-ID
027700        READ ARTICU
027800          INVALID KEY
027900             DISPLAY "==> RECHAZADO, ARTICULO NO EXISTE: "
028000                     MOV-BAJA-ID UPON CONSOLE
028100             ADD 1 TO WKS-BAJAS-RECHAZADAS
028200          NOT INVALID KEY
028300             DELETE ARTICU RECORD
028400             IF FS-ARTICU = 0
028500                ADD 1 TO WKS-BAJAS-OK
028600             ELSE
028700                DISPLAY "==> ERROR AL BORRAR ARTICULO " ART-ID
028800                        " STATUS: " FS-ARTICU UPON CONSOLE
028900                ADD 1 TO WKS-BAJAS-RECHAZADAS
029000             END-IF
029100        END-READ
029200     END-IF.
029300 400-BORRA-ARTICULO-E. EXIT.
029400
029500 410-BUSCA-REFERENCIA-LINCOM SECTION.
029600     MOVE "N" TO WKS-REFERENCIADO
029700     MOVE 0   TO WKS-FIN-LINCOM
029800     OPEN INPUT LINCOM
029900     PERFORM 412-LEE-LINCOM THRU 412-LEE-LINCOM-E
030000     PERFORM 414-COMPARA-LINCOM THRU 414-COMPARA-LINCOM-E
030100             UNTIL FIN-LINCOM OR WKS-ART-REFERENCIADO
030200     CLOSE LINCOM.
030300 410-BUSCA-REFERENCIA-LINCOM-E. EXIT.
030400
030500 412-LEE-LINCOM SECTION.
030600     READ LINCOM
030700       AT END
030800          MOVE 1 TO WKS-FIN-LINCOM
030900     END-READ.
031000 412-LEE-LINCOM-E. EXIT.
031100
031200 414-COMPARA-LINCOM SECTION.
031300     IF LIN-ARTICULO-ID = WKS-ARTICULO-BUSCADO
031400        MOVE "S" TO WKS-REFERENCIADO
031500     ELSE
031600        PERFORM 412-LEE-LINCOM THRU 412-LEE-LINCOM-E
031700     END-IF.
031800 414-COMPARA-LINCOM-E. EXIT.
031900
032000******************************************************************
032100 900-ESTADISTICAS SECTION.
032200     DISPLAY "******************************************"
032300     MOVE WKS-LEIDOS             TO WKS-MASCARA
032400     DISPLAY "MOVIMIENTOS LEIDOS:          " WKS-MASCARA
032500     MOVE WKS-ALTAS-OK           TO WKS-MASCARA
032600     DISPLAY "ALTAS/ACTUALIZ. APLICADAS:   " WKS-MASCARA
032700     MOVE WKS-ALTAS-RECHAZADAS   TO WKS-MASCARA
032800     DISPLAY "ALTAS/ACTUALIZ. RECHAZADAS:  " WKS-MASCARA
032900     MOVE WKS-BAJAS-OK           TO WKS-MASCARA
033000     DISPLAY "BAJAS APLICADAS:             " WKS-MASCARA
033100     MOVE WKS-BAJAS-RECHAZADAS   TO WKS-MASCARA
033200     DISPLAY "BAJAS RECHAZADAS:            " WKS-MASCARA
033300     DISPLAY "******************************************".
033400 900-ESTADISTICAS-E. EXIT.
033500
033600 990-CIERRA-ARCHIVOS SECTION.
033700     CLOSE ARTMOV ARTICU.
033800 990-CIERRA-ARCHIVOS-E. EXIT.
