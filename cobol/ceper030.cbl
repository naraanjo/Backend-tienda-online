000100******************************************************************
000200* FECHA       : 21/09/1994                                       *
000300* PROGRAMADOR : E. RAMIREZ                                       *
000400* APLICACION  : COMERCIO ELECTRONICO                             *
000500* PROGRAMA    : CEPER030, BAJA Y ANONIMIZACION DE CLIENTES       *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN ARCHIVO DE SOLICITUDES DE BAJA (DERECHO   *
000800*             : DE SUPRESION DEL CLIENTE) Y SOBRE-ESCRIBE LOS    *
000900*             : DATOS PERSONALES DEL MAESTRO PERSNA CON VALORES  *
001000*             : FIJOS DE ANONIMIZACION; SI EXISTE UN REGISTRO    *
001100*             : LIGADO EN DATFIS TAMBIEN LO ANONIMIZA. NO BORRA  *
001200*             : FISICAMENTE NINGUN REGISTRO (BAJA LOGICA).       *
001300* ARCHIVOS    : PERBAJ=ENTRADA, PERSNA=I-O, DATFIS=I-O           *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S
001700*----------------------------------------------------------------
001800* 21/09/1994 ERAM REQ-0344 CREACION DEL PROGRAMA DE BAJA DE
001900*                          CLIENTES (ANONIMIZACION LOGICA)
002000* 06/05/1996 JPAZ REQ-0364 AGREGA ANONIMIZACION CONDICIONAL DEL
002100*                          MAESTRO DATFIS CUANDO EL CLIENTE
002200*                          TIENE DATOS FISCALES REGISTRADOS
002300* 30/09/1998 EFUE REQ-0406 AJUSTE DE SIGLO (Y2K) - FECHA DE BAJA
002400*                          A 4 POSICIONES DE ANIO
002500* 04/01/1999 EFUE REQ-0412 VALIDADO EL AJUSTE DE SIGLO EN PROD
002600*----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. CEPER030.
002900 AUTHOR. E. RAMIREZ.
003000 INSTALLATION. DISTRIBUIDORA COMERCIAL ATLAS, S.A.
003100 DATE-WRITTEN. 21/09/1994.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PERBAJ ASSIGN TO PERBAJ
004100            FILE STATUS IS FS-PERBAJ.
004200     SELECT PERSNA ASSIGN TO PERSNA
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS DYNAMIC
004500            RECORD KEY    IS PER-ID
004600            ALTERNATE RECORD KEY IS PER-EMAIL
004700            FILE STATUS   IS FS-PERSNA
004800                              FSE-PERSNA.
004900     SELECT DATFIS ASSIGN TO DATFIS
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS FIS-ID
005300            FILE STATUS   IS FS-DATFIS
005400                              FSE-DATFIS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*                   ARCHIVO DE SOLICITUDES DE BAJA DE CLIENTE
005800 FD PERBAJ.
005900 01  REG-PERBAJ.
006000     05  BAJ-PERSONA-ID              PIC 9(09).
006100     05  FILLER                      PIC X(41).
006200*--------------------------------------------------------------
006300*    VISTA ALFANUMERICA PARA VALIDAR FORMATO ANTES DE USAR LA
006400*    LLAVE COMO NUMERICA (HABITO DE VALIDACION DE ENTRADA)
006500*--------------------------------------------------------------
006600 01  PERBAJ-ALFA REDEFINES REG-PERBAJ.
006700     05  BAJ-PERSONA-ID-ALFA         PIC X(09).
006800     05  FILLER                      PIC X(41).
006900*                   MAESTRO DE CLIENTES REGISTRADOS
007000 FD PERSNA.
007100     COPY PERSNA.
007200*                   DATOS FISCALES DEL CLIENTE
007300 FD DATFIS.
007400     COPY DATFIS.
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007800******************************************************************
007900 01  WKS-FS-STATUS.
008000     05  FS-PERBAJ                   PIC 9(02) VALUE ZEROS.
008100     05  FS-PERSNA                   PIC 9(02) VALUE ZEROS.
008200     05  FSE-PERSNA.
008300         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
008400         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
008500         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
008600     05  FS-DATFIS                   PIC 9(02) VALUE ZEROS.
008700     05  FSE-DATFIS.
008800         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
008900         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
009000         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
009100     05  PROGRAMA                    PIC X(08) VALUE "CEPER030".
009200     05  ARCHIVO                     PIC X(08) VALUE SPACES.
009300     05  ACCION                      PIC X(10) VALUE SPACES.
009400     05  LLAVE                       PIC X(32) VALUE SPACES.
009500     05  FILLER                      PIC X(01).
009600******************************************************************
009700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009800******************************************************************
009900 01  WKS-VARIABLES-TRABAJO.
010000     05  WKS-FIN-PERBAJ               PIC 9(01) COMP VALUE ZEROS.
010100         88  FIN-PERBAJ                          VALUE 1.
010200     05  WKS-CLIENTE-ENCONTRADO       PIC X(01) VALUE "N".
010300         88  WKS-CLIENTE-EXISTE                  VALUE "S".
010400         88  WKS-CLIENTE-NO-EXISTE               VALUE "N".
010500     05  WKS-FISCAL-ENCONTRADO        PIC X(01) VALUE "N".
010600         88  WKS-FISCAL-EXISTE                   VALUE "S".
010700         88  WKS-FISCAL-NO-EXISTE                VALUE "N".
010800     05  WKS-PER-ID-ALFA              PIC 9(09) VALUE ZEROS.
010900     05  WKS-FECHA-ACTUAL             PIC 9(08) VALUE ZEROS.
011000     05  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
011100     05  FILLER                      PIC X(01).
011200******************************************************************
011300*                    C O N T A D O R E S                         *
011400******************************************************************
011500 01  WKS-CONTADORES.
011600     05  WKS-LEIDOS                   PIC 9(07) COMP VALUE ZEROS.
011700     05  WKS-BAJAS-OK                 PIC 9(07) COMP VALUE ZEROS.
011800     05  WKS-BAJAS-RECHAZADAS         PIC 9(07) COMP VALUE ZEROS.
011900     05  WKS-FISCALES-ANONIMIZADOS    PIC 9(07) COMP VALUE ZEROS.
012000     05  FILLER                       PIC X(01).
012100******************************************************************
012200 PROCEDURE DIVISION.
012300******************************************************************
012400*               S E C C I O N    P R I N C I P A L
012500******************************************************************
012600 000-MAIN SECTION.
012700     PERFORM 100-APERTURA-ARCHIVOS
012800     PERFORM 200-PROCESA-BAJAS THRU 200-PROCESA-BAJAS-E
012900     PERFORM 900-ESTADISTICAS
013000     PERFORM 990-CIERRA-ARCHIVOS
013100     STOP RUN.
013200 000-MAIN-E. EXIT.
013300
013400 100-APERTURA-ARCHIVOS SECTION.
013500     OPEN INPUT PERBAJ
013600          I-O   PERSNA
013700          I-O   DATFIS
013800     IF FS-PERBAJ NOT = 0 OR FS-PERSNA NOT = 0 OR FS-DATFIS
013900                                                     NOT = 0
014000        DISPLAY "=============================================="
014100                UPON CONSOLE
014200        DISPLAY "      ERROR AL ABRIR ARCHIVOS DE CEPER030      "
014300                UPON CONSOLE
014400        DISPLAY " FILE STATUS PERBAJ : (" FS-PERBAJ ")"
014500                UPON CONSOLE
014600        DISPLAY " FILE STATUS PERSNA : (" FS-PERSNA ")"
014700                UPON CONSOLE
014800        DISPLAY " FILE STATUS DATFIS : (" FS-DATFIS ")"
014900                UPON CONSOLE
015000        DISPLAY "=============================================="
015100                UPON CONSOLE
015200        MOVE 91 TO RETURN-CODE
015300        STOP RUN
015400     END-IF
015500     ACCEPT WKS-FECHA-ACTUAL FROM DATE YYYYMMDD.
015600 100-APERTURA-ARCHIVOS-E. EXIT.
015700
015800******************************************************************
015900*          L E C T U R A   Y   P R O C E S O   D E   B A J A S   *
016000******************************************************************
016100 200-PROCESA-BAJAS SECTION.
016200     PERFORM 210-LEE-PERBAJ
016300     PERFORM 220-PROCESA-UN-REGISTRO
016400         THRU 220-PROCESA-UN-REGISTRO-E
016500             UNTIL FIN-PERBAJ.
016600 200-PROCESA-BAJAS-E. EXIT.
016700
016800 210-LEE-PERBAJ SECTION.
016900     READ PERBAJ
017000       AT END
017100          SET FIN-PERBAJ TO TRUE
017200     END-READ.
017300 210-LEE-PERBAJ-E. EXIT.
017400
017500 220-PROCESA-UN-REGISTRO SECTION.
017600     ADD 1 TO WKS-LEIDOS
017700     PERFORM 300-ANONIMIZA-PERSONA THRU 300-ANONIMIZA-PERSONA-E
017800     IF WKS-CLIENTE-EXISTE
017900        PERFORM 400-ANONIMIZA-FISCAL THRU 400-ANONIMIZA-FISCAL-E
018000     END-IF
018100     PERFORM 210-LEE-PERBAJ.
018200 220-PROCESA-UN-REGISTRO-E. EXIT.
018300
018400******************************************************************
018500*     A N O N I M I Z A C I O N   D E L   C L I E N T E          *
018600******************************************************************
018700 300-ANONIMIZA-PERSONA SECTION.
018800     MOVE BAJ-PERSONA-ID TO PER-ID
018900     READ PERSNA
019000       INVALID KEY
019100          SET WKS-CLIENTE-NO-EXISTE TO TRUE
019200          ADD 1 TO WKS-BAJAS-RECHAZADAS
019300          DISPLAY "==> RECHAZADO, CLIENTE NO EXISTE: "
019400                  BAJ-PERSONA-ID UPON CONSOLE
019500       NOT INVALID KEY
019600          SET WKS-CLIENTE-EXISTE TO TRUE
019700          MOVE BAJ-PERSONA-ID          TO WKS-PER-ID-ALFA
019800          MOVE SPACES                  TO PER-NOMBRE-COMPLETO
019900          STRING "USUARIO_ELIMINADO_" DELIMITED BY SIZE
020000                 WKS-PER-ID-ALFA       DELIMITED BY SIZE
020100                 INTO PER-NOMBRE-COMPLETO
020200          END-STRING
020300          MOVE SPACES                  TO PER-EMAIL
020400          STRING "deleted_"            DELIMITED BY SIZE
020500                 WKS-PER-ID-ALFA       DELIMITED BY SIZE
020600                 "@ecommerce.local"    DELIMITED BY SIZE
020700                 INTO PER-EMAIL
020800          END-STRING
020900          MOVE "S"                     TO PER-IND-BAJA
021000          MOVE WKS-FECHA-ACTUAL        TO PER-FECHA-BAJA
021100          REWRITE REG-PERSNA
021200          EVALUATE FS-PERSNA
021300             WHEN "00"
021400                ADD 1 TO WKS-BAJAS-OK
021500             WHEN OTHER
021600                SET WKS-CLIENTE-NO-EXISTE TO TRUE
021700                ADD 1 TO WKS-BAJAS-RECHAZADAS
021800                DISPLAY "==> ERROR AL ANONIMIZAR PERSNA " PER-ID
021900                        " STATUS: " FS-PERSNA UPON CONSOLE
022000          END-EVALUATE
022100     END-READ.
022200 300-ANONIMIZA-PERSONA-E. EXIT.
022300
022400******************************************************************
022500*  A N O N I M I Z A C I O N   D E   D A T O S   F I S C A L E S *
022600******************************************************************
022700 400-ANONIMIZA-FISCAL SECTION.
022800     MOVE BAJ-PERSONA-ID TO FIS-ID
022900     READ DATFIS
023000       INVALID KEY
023100          SET WKS-FISCAL-NO-EXISTE TO TRUE
023200       NOT INVALID KEY
023300          SET WKS-FISCAL-EXISTE     TO TRUE
023400          MOVE "ANONIMO"            TO FIS-NIF-CIF
023500          MOVE "DIRECCION_BORRADA"  TO FIS-CALLE
023600          MOVE "BORRADO"            TO FIS-CIUDAD
023700          MOVE "00000"              TO FIS-CODIGO-POSTAL
023800          MOVE "000000000"          TO FIS-TELEFONO
023900          MOVE "S"                  TO FIS-IND-ANONIMO
024000          REWRITE REG-DATFIS
024100          IF FS-DATFIS = 0
024200             ADD 1 TO WKS-FISCALES-ANONIMIZADOS
024300          ELSE
024400             DISPLAY "==> ERROR AL ANONIMIZAR DATFIS " FIS-ID
024500                     " STATUS: " FS-DATFIS UPON CONSOLE
024600          END-IF
024700     END-READ.
024800 400-ANONIMIZA-FISCAL-E. EXIT.
024900
025000******************************************************************
025100 900-ESTADISTICAS SECTION.
025200     DISPLAY "******************************************"
025300     MOVE WKS-LEIDOS                TO WKS-MASCARA
025400     DISPLAY "SOLICITUDES DE BAJA LEIDAS:  " WKS-MASCARA
025500     MOVE WKS-BAJAS-OK              TO WKS-MASCARA
025600     DISPLAY "CLIENTES ANONIMIZADOS:       " WKS-MASCARA
025700     MOVE WKS-BAJAS-RECHAZADAS      TO WKS-MASCARA
025800     DISPLAY "SOLICITUDES RECHAZADAS:      " WKS-MASCARA
025900     MOVE WKS-FISCALES-ANONIMIZADOS TO WKS-MASCARA
026000     DISPLAY "DATOS FISCALES ANONIMIZADOS: " WKS-MASCARA
026100     DISPLAY "******************************************".
026200 900-ESTADISTICAS-E. EXIT.
026300
026400 990-CIERRA-ARCHIVOS SECTION.
026500     CLOSE PERBAJ PERSNA DATFIS.
026600 990-CIERRA-ARCHIVOS-E. EXIT.
