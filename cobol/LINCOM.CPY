000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : LINCOM                                           *
000400* ARCHIVO     : LINCOM  (DETALLE DE LINEAS DE PEDIDO)            *
000500* PROGRAMADOR : E. RAMIREZ                                       *
000600* FECHA       : 12/01/1994                                       *
000700* DESCRIPCION : LAYOUT DE CADA LINEA DE UN PEDIDO. ARCHIVO       *
000800*             : SECUENCIAL, LAS LINEAS DE UN MISMO PEDIDO        *
000900*             : QUEDAN JUNTAS EN EL ORDEN EN QUE SE RECIBIERON.  *
001000*             : EL SUBTOTAL NUNCA SE ALMACENA; SE RECALCULA      *
001100*             : COMO LIN-PRECIO-SNAPSHOT POR LIN-CANTIDAD.       *
001200* ORGANIZA.   : SECUENCIAL, AGRUPADO POR LIN-COMPRA-ID           *
001300******************************************************************
001400*                 B I T A C O R A   D E   C A M B I O S
001500*----------------------------------------------------------------
001600* 12/01/1994 ERAM REQ-0341 CREACION DEL COPY PARA LINEAS
001700* 30/06/1995 ERAM REQ-0350 AGREGA PRECIO CONGELADO AL MOMENTO
001800*                          DE LA VENTA (PRECIO-SNAPSHOT)
001900* 14/02/1997 JPAZ REQ-0378 VALIDADO CANTIDAD COMO NUMERICO CON
002000*                          SIGNO PARA SOPORTAR FUTURAS DEVOLUCIO-
002100*                          NES; DE MOMENTO SIEMPRE POSITIVA
002200* 30/09/1998 EFUE REQ-0406 AJUSTE DE SIGLO (Y2K) REVISADO - SIN
002300*                          CAMBIOS, ARCHIVO NO CONTIENE FECHAS
002400*----------------------------------------------------------------
002500 01  REG-LINCOM.
002600*--------------------------------------------------------------
002700*    LLAVE PRIMARIA DE LA LINEA (IDENTIFICADOR UNICO)
002800*--------------------------------------------------------------
002900     05  LIN-ID                      PIC 9(09).
003000*--------------------------------------------------------------
003100*    LLAVE DE AGRUPACION - PEDIDO AL QUE PERTENECE LA LINEA
003200*--------------------------------------------------------------
003300     05  LIN-COMPRA-ID               PIC 9(09).
003400*--------------------------------------------------------------
003500*    ARTICULO COMPRADO Y CANTIDAD SOLICITADA
003600*--------------------------------------------------------------
003700     05  LIN-ARTICULO-ID             PIC 9(09).
003800     05  LIN-CANTIDAD                PIC S9(09).
003900*--------------------------------------------------------------
004000*    PRECIO CONGELADO AL MOMENTO DE LA VENTA (REQ-0350). NO
004100*    CAMBIA AUNQUE EL PRECIO VIGENTE DEL ARTICULO CAMBIE DESPUES
004200*--------------------------------------------------------------
004300     05  LIN-PRECIO-SNAPSHOT         PIC S9(08)V9(02).
004400     05  FILLER                      PIC X(01).
004500*--------------------------------------------------------------
004600*    VISTA NUMERICA EMPACADA PARA ORDENAMIENTOS POR PEDIDO Y
004700*    ARTICULO (USADA POR EL PROCESO DE BAJA DE ARTICULO PARA
004800*    BARRER EL ARCHIVO BUSCANDO REFERENCIAS AL ARTICULO)
004900*--------------------------------------------------------------
005000 01  LIN-VISTA-LLAVES REDEFINES REG-LINCOM.
005100     05  LIN-VL-ID                   PIC 9(09).
005200     05  LIN-VL-COMPRA-ID            PIC 9(09).
005300     05  LIN-VL-ARTICULO-ID          PIC 9(09).
005400     05  FILLER                      PIC X(20).
