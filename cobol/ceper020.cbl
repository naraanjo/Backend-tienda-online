000100******************************************************************
000200* FECHA       : 08/11/1990                                       *
000300* PROGRAMADOR : R. FLORES                                        *
000400* APLICACION  : COMERCIO ELECTRONICO                             *
000500* PROGRAMA    : CEPER020, REGISTRO DE CLIENTES NUEVOS            *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA DATOS DE UN DATASET DE        *
000800*             : ENTRADA CON SOLICITUDES DE REGISTRO DE CLIENTE,  *
000900*             : VALIDA QUE EL CORREO NO ESTE REPETIDO, ESCRIBE   *
001000*             : EL MAESTRO PERSNA Y, SI VIENEN DATOS FISCALES,   *
001100*             : EL MAESTRO DATFIS LIGADO AL CLIENTE NUEVO        *
001200* ARCHIVOS    : PERMOV=ENTRADA, PERSNA=SALIDA, DATFIS=SALIDA     *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*                 B I T A C O R A   D E   C A M B I O S
001600*----------------------------------------------------------------
001700* 08/11/1990 RFLO REQ-0283 CREACION DEL PROGRAMA DE REGISTRO
001800* 02/03/1992 RFLO REQ-0299 AGREGA VALIDACION DE CORREO UNICO
001900*                          CONTRA LA LLAVE ALTERNA DE PERSNA
002000* 06/05/1996 JPAZ REQ-0363 AGREGA ESCRITURA CONDICIONAL DEL
002100*                          MAESTRO DATFIS CUANDO VIENE EN EL
002200*                          MOVIMIENTO DE ENTRADA
002300* 30/09/1998 EFUE REQ-0408 AJUSTE DE SIGLO (Y2K) - FECHA DE
002400*                          REGISTRO A 4 POSICIONES DE ANIO
002500* 04/01/1999 EFUE REQ-0414 VALIDADO EL AJUSTE DE SIGLO EN PROD
002600*----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. CEPER020.
002900 AUTHOR. R. FLORES.
003000 INSTALLATION. DISTRIBUIDORA COMERCIAL ATLAS, S.A.
003100 DATE-WRITTEN. 08/11/1990.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PERMOV ASSIGN TO PERMOV
004100            FILE STATUS IS FS-PERMOV.
004200     SELECT PERSNA ASSIGN TO PERSNA
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS DYNAMIC
004500            RECORD KEY    IS PER-ID
004600            ALTERNATE RECORD KEY IS PER-EMAIL
004700            FILE STATUS   IS FS-PERSNA.
004800     SELECT DATFIS ASSIGN TO DATFIS
004900            ORGANIZATION  IS INDEXED
005000            ACCESS        IS DYNAMIC
005100            RECORD KEY    IS FIS-ID
005200            FILE STATUS   IS FS-DATFIS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*               ARCHIVO DE SOLICITUDES DE REGISTRO DE CLIENTE
005600 FD PERMOV.
005700 01  REG-PERMOV.
005800     05  MOV-PER-ID                   PIC 9(09).
005900     05  MOV-PER-NOMBRE-COMPLETO      PIC X(150).
006000     05  MOV-PER-EMAIL                PIC X(100).
006100     05  MOV-IND-FISCAL               PIC X(01).
006200         88  MOV-TRAE-FISCAL                    VALUE "S".
006300         88  MOV-NO-TRAE-FISCAL                  VALUE "N".
006400     05  MOV-FIS-NIF-CIF               PIC X(20).
006500     05  MOV-FIS-CALLE                 PIC X(150).
006600     05  MOV-FIS-CIUDAD                PIC X(100).
006700     05  MOV-FIS-CODIGO-POSTAL         PIC X(10).
006800     05  MOV-FIS-TELEFONO              PIC X(20).
006900     05  FILLER                        PIC X(01).
007000*--------------------------------------------------------------
007100*    VISTA ALFANUMERICA PARA VALIDAR FORMATO DE LA LLAVE ANTES
007200*    DE USARLA COMO NUMERICA (HABITO DE VALIDACION DE ENTRADA)
007300*--------------------------------------------------------------
007400 01  MOV-ALFA REDEFINES REG-PERMOV.
007500     05  MOV-PER-ID-ALFA              PIC X(09).
007600     05  FILLER                       PIC X(552).
007700*                   MAESTRO DE CLIENTES REGISTRADOS
007800 FD PERSNA.
007900     COPY PERSNA.
008000*                   DATOS FISCALES DEL CLIENTE
008100 FD DATFIS.
008200     COPY DATFIS.
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*                     VARIABLES FILE STATUS                      *
008600******************************************************************
008700 01  FS-PERMOV                        PIC 9(02) VALUE ZEROS.
008800 01  FS-PERSNA                        PIC 9(02) VALUE ZEROS.
008900 01  FS-DATFIS                        PIC 9(02) VALUE ZEROS.
009000******************************************************************
009100*                      VARIABLES DE TRABAJO                      *
009200******************************************************************
009300 01  WKS-FLAGS.
009400     05  WKS-FIN-PERMOV                PIC 9(01) COMP VALUE ZEROS.
009500         88  FIN-PERMOV                          VALUE 1.
009600     05  WKS-PERSONA-ESCRITA           PIC X(01) VALUE "N".
009700         88  WKS-PERSONA-OK                      VALUE "S".
009800         88  WKS-PERSONA-RECHAZADA                VALUE "N".
009900     05  FILLER                       PIC X(01).
010000 01  WKS-FECHA-ACTUAL.
010100     05  WKS-ANIO-ACTUAL               PIC 9(04) VALUE ZEROS.
010200     05  WKS-MES-ACTUAL                PIC 9(02) VALUE ZEROS.
010300     05  WKS-DIA-ACTUAL                PIC 9(02) VALUE ZEROS.
010400     05  FILLER                        PIC X(01).
010500******************************************************************
010600*                 C O N T A D O R E S   E S T A D I S T.         *
010700******************************************************************
010800 01  WKS-CONTADORES.
010900     05  WKS-REG-LEIDOS                PIC 9(07) COMP VALUE ZEROS.
011000     05  WKS-CLIENTES-REGISTRADOS      PIC 9(07) COMP VALUE ZEROS.
011100     05  WKS-CLIENTES-RECHAZADOS       PIC 9(07) COMP VALUE ZEROS.
011200     05  WKS-FISCALES-ESCRITOS         PIC 9(07) COMP VALUE ZEROS.
011300     05  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
011400     05  FILLER                        PIC X(01).
011500******************************************************************
011600 PROCEDURE DIVISION.
011700******************************************************************
011800*               S E C C I O N    P R I N C I P A L
011900******************************************************************
012000 100-MAIN SECTION.
012100     PERFORM 110-APERTURA-ARCHIVOS
012200     PERFORM 200-PROCESA-ARCHIVOS THRU 200-PROCESA-ARCHIVOS-E
012300     PERFORM 140-STADISTICS
012400     PERFORM 150-CLOSE-DATA
012500     STOP RUN.
012600 100-MAIN-E. EXIT.
012700
012800 110-APERTURA-ARCHIVOS SECTION.
012900     OPEN INPUT  PERMOV
013000          OUTPUT PERSNA
013100          OUTPUT DATFIS
013200     IF FS-PERMOV NOT = 0 OR FS-PERSNA NOT = 0
013300                           OR FS-DATFIS NOT = 0
013400        DISPLAY "================================================"
013500                UPON CONSOLE
013600        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
013700                UPON CONSOLE
013800        DISPLAY " FILE STATUS PERMOV : (" FS-PERMOV ")"
013900                UPON CONSOLE
014000        DISPLAY " FILE STATUS PERSNA : (" FS-PERSNA ")"
014100                UPON CONSOLE
014200        DISPLAY " FILE STATUS DATFIS : (" FS-DATFIS ")"
014300                UPON CONSOLE
014400        DISPLAY "================================================"
014500                UPON CONSOLE
014600        MOVE 91 TO RETURN-CODE
014700        STOP RUN
014800     END-IF
014900     ACCEPT WKS-FECHA-ACTUAL FROM DATE YYYYMMDD.
015000 110-APERTURA-ARCHIVOS-E. EXIT.
015100
015200*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE ARCHIVOS Y
015300*          LOGICA DEL PROGRAMA
015400 200-PROCESA-ARCHIVOS SECTION.
015500     PERFORM 205-LEE-PERMOV
015600     PERFORM 210-PROCESA-UN-REGISTRO
015700         THRU 210-PROCESA-UN-REGISTRO-E
015800             UNTIL FIN-PERMOV.
015900 200-PROCESA-ARCHIVOS-E. EXIT.
016000
016100 205-LEE-PERMOV SECTION.
016200     READ PERMOV
016300          AT END SET FIN-PERMOV TO TRUE
016400     END-READ.
016500 205-LEE-PERMOV-E. EXIT.
016600
016700*--------> VALIDA CORREO UNICO Y ESCRIBE EL CLIENTE NUEVO
016800 210-PROCESA-UN-REGISTRO SECTION.
016900     ADD 1 TO WKS-REG-LEIDOS
017000     PERFORM 220-ESCRIBE-PERSONA THRU 220-ESCRIBE-PERSONA-E
017100     IF WKS-PERSONA-OK
017200        IF MOV-TRAE-FISCAL
017300           PERFORM 230-ESCRIBE-FISCAL THRU 230-ESCRIBE-FISCAL-E
017400        END-IF
017500     END-IF
017600     PERFORM 205-LEE-PERMOV.
017700 210-PROCESA-UN-REGISTRO-E. EXIT.
017800
017900*--------> LA UNICIDAD DEL CORREO SE VALIDA AL ESCRIBIR CONTRA LA
018000*          LLAVE ALTERNA DE PERSNA (STATUS 22 = LLAVE DUPLICADA)
018100 220-ESCRIBE-PERSONA SECTION.
018200     INITIALIZE REG-PERSNA
018300     MOVE MOV-PER-ID                TO PER-ID
018400     MOVE MOV-PER-NOMBRE-COMPLETO   TO PER-NOMBRE-COMPLETO
018500     MOVE MOV-PER-EMAIL             TO PER-EMAIL
018600     MOVE WKS-ANIO-ACTUAL           TO PER-FECREG-ANIO
018700     MOVE WKS-MES-ACTUAL            TO PER-FECREG-MES
018800     MOVE WKS-DIA-ACTUAL            TO PER-FECREG-DIA
018900     MOVE "N"                       TO PER-IND-BAJA
019000     WRITE REG-PERSNA
019100     EVALUATE FS-PERSNA
019200        WHEN "00"
019300           SET WKS-PERSONA-OK TO TRUE
019400           ADD 1 TO WKS-CLIENTES-REGISTRADOS
019500        WHEN "22"
019600           SET WKS-PERSONA-RECHAZADA TO TRUE
019700           ADD 1 TO WKS-CLIENTES-RECHAZADOS
019800           DISPLAY "==> RECHAZADO, CORREO DUPLICADO: " PER-EMAIL
019900                   UPON CONSOLE
020000        WHEN OTHER
020100           SET WKS-PERSONA-RECHAZADA TO TRUE
020200           ADD 1 TO WKS-CLIENTES-RECHAZADOS
020300           DISPLAY "==> ERROR AL GRABAR PERSNA " PER-ID
020400                   " STATUS: " FS-PERSNA UPON CONSOLE
020500     END-EVALUATE.
020600 220-ESCRIBE-PERSONA-E. EXIT.
020700
020800 230-ESCRIBE-FISCAL SECTION.
020900     INITIALIZE REG-DATFIS
021000     MOVE MOV-PER-ID               TO FIS-ID
021100     MOVE MOV-PER-ID               TO FIS-PERSONA-ID
021200     MOVE MOV-FIS-NIF-CIF          TO FIS-NIF-CIF
021300     MOVE MOV-FIS-CALLE            TO FIS-CALLE
021400     MOVE MOV-FIS-CIUDAD           TO FIS-CIUDAD
021500     MOVE MOV-FIS-CODIGO-POSTAL    TO FIS-CODIGO-POSTAL
021600     MOVE MOV-FIS-TELEFONO         TO FIS-TELEFONO
021700     MOVE "N"                      TO FIS-IND-ANONIMO
021800     WRITE REG-DATFIS
021900     IF FS-DATFIS = 0
022000        ADD 1 TO WKS-FISCALES-ESCRITOS
022100     ELSE
022200        DISPLAY "==> ERROR AL GRABAR DATFIS " FIS-ID
022300                " STATUS: " FS-DATFIS UPON CONSOLE
022400     END-IF.
022500 230-ESCRIBE-FISCAL-E. EXIT.
022600
022700*                 ----- SECCION DE ESTADISTICAS -----
022800 140-STADISTICS SECTION.
022900     DISPLAY ">>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<"
023000     MOVE WKS-REG-LEIDOS           TO WKS-MASCARA
023100     DISPLAY "||  SOLICITUDES LEIDAS        : (" WKS-MASCARA ")"
023200     MOVE WKS-CLIENTES-REGISTRADOS TO WKS-MASCARA
023300     DISPLAY "||  CLIENTES REGISTRADOS      : (" WKS-MASCARA ")"
023400     MOVE WKS-CLIENTES-RECHAZADOS  TO WKS-MASCARA
023500     DISPLAY "||  CLIENTES RECHAZADOS       : (" WKS-MASCARA ")"
023600     MOVE WKS-FISCALES-ESCRITOS    TO WKS-MASCARA
023700     DISPLAY "||  REGISTROS FISCALES ESCR.  : (" WKS-MASCARA ")"
023800     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<".
023900 140-STADISTICS-E. EXIT.
024000
024100*                  ----- SECTION TO CLOSE FILES -----
024200 150-CLOSE-DATA SECTION.
024300     CLOSE PERMOV
024400     CLOSE PERSNA
024500     CLOSE DATFIS.
024600 150-CLOSE-DATA-E. EXIT.
