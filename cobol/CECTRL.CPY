000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : CECTRL                                           *
000400* ARCHIVO     : CECTRL  (CONTROL DE CORRELATIVOS DEL SISTEMA)   *
000500* PROGRAMADOR : E. RAMIREZ                                       *
000600* FECHA       : 15/01/1994                                       *
000700* DESCRIPCION : ARCHIVO DE UN SOLO REGISTRO QUE GUARDA EL ULTIMO *
000800*             : CORRELATIVO ASIGNADO A COMPRA Y A LINCOM. SE LEE *
000900*             : AL ABRIR CECOM040 Y SE REGRABA AL CERRAR, PARA   *
001000*             : QUE LA SIGUIENTE CORRIDA CONTINUE LA NUMERACION. *
001100* ORGANIZA.   : SECUENCIAL, UN SOLO REGISTRO                     *
001200******************************************************************
001300*                 B I T A C O R A   D E   C A M B I O S
001400*----------------------------------------------------------------
001500* 15/01/1994 ERAM REQ-0345 CREACION DEL COPY DE CORRELATIVOS
001600*----------------------------------------------------------------
001700 01  REG-CECTRL.
001800     05  CTR-SIGTE-COMPRA-ID         PIC 9(09) VALUE ZEROS.
001900     05  CTR-SIGTE-LINEA-ID          PIC 9(09) VALUE ZEROS.
002000     05  FILLER                      PIC X(32) VALUE SPACES.
