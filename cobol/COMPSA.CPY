000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : COMPSA                                           *
000400* ARCHIVO     : COMPSA  (PEDIDO VALORIZADO DE SALIDA)            *
000500* PROGRAMADOR : E. RAMIREZ                                       *
000600* FECHA       : 15/01/1994                                       *
000700* DESCRIPCION : ARCHIVO SECUENCIAL DE SALIDA DE CECOM040. UN     *
000800*             : REGISTRO DE CABECERA (TIPO "C") CON EL TOTAL     *
000900*             : CALCULADO DEL PEDIDO, SEGUIDO DE N REGISTROS DE  *
001000*             : LINEA (TIPO "L") CON SU SUBTOTAL YA CALCULADO.   *
001100*             : NI EL TOTAL NI LOS SUBTOTALES SE ALMACENAN EN    *
001200*             : COMPRA/LINCOM; SOLO VIVEN EN ESTE REPORTE.       *
001300* ORGANIZA.   : SECUENCIAL, DISCRIMINADO POR CSA-TIPO-REG        *
001400******************************************************************
001500*                 B I T A C O R A   D E   C A M B I O S
001600*----------------------------------------------------------------
001700* 15/01/1994 ERAM REQ-0343 CREACION DEL COPY DE SALIDA
001800* 30/06/1995 ERAM REQ-0352 AGREGA DISCRIMINADOR DE TIPO DE
001900*                          REGISTRO (CABECERA / LINEA)
002000* 08/02/1996 JPAZ REQ-0359 AGREGA DIRECCION DE ENTREGA Y TOTAL
002100*                          CALCULADO A LA CABECERA DE SALIDA
002200*----------------------------------------------------------------
002300*    REGISTRO GENERICO (LONGITUD MAXIMA COMUN A AMBOS TIPOS)
002400*--------------------------------------------------------------
002500 01  REG-COMPSA.
002600     05  CSA-TIPO-REG                PIC X(01).
002700         88  CSA-ES-CABECERA                  VALUE "C".
002800         88  CSA-ES-LINEA                     VALUE "L".
002900     05  CSA-DETALLE                  PIC X(316).
003000     05  FILLER                       PIC X(01).
003100*--------------------------------------------------------------
003200*    VISTA DE CABECERA DEL PEDIDO VALORIZADO (TIPO-REG = "C")
003300*--------------------------------------------------------------
003400 01  CSA-REG-CABECERA REDEFINES REG-COMPSA.
003500     05  CSA-CAB-TIPO-REG             PIC X(01).
003600     05  CSA-CAB-COMPRA-ID            PIC 9(09).
003700     05  CSA-CAB-PERSONA-ID           PIC 9(09).
003800     05  CSA-CAB-FECHA-COMPRA         PIC 9(08).
003900     05  CSA-CAB-ESTADO               PIC X(20).
004000     05  CSA-CAB-DIRECCION-ENTREGA.
004100         10  CSA-CAB-CALLE            PIC X(150).
004200         10  CSA-CAB-CIUDAD           PIC X(100).
004300         10  CSA-CAB-CODIGO-POSTAL    PIC X(10).
004400     05  CSA-CAB-TOTAL-CALCULADO      PIC S9(08)V9(02).
004500     05  FILLER                       PIC X(01).
004600*--------------------------------------------------------------
004700*    VISTA DE LINEA VALORIZADA DEL PEDIDO (TIPO-REG = "L")
004800*--------------------------------------------------------------
004900 01  CSA-REG-LINEA REDEFINES REG-COMPSA.
005000     05  CSA-LIN-TIPO-REG             PIC X(01).
005100     05  CSA-LIN-COMPRA-ID            PIC 9(09).
005200     05  CSA-LIN-ID                   PIC 9(09).
005300     05  CSA-LIN-ARTICULO-ID          PIC 9(09).
005400     05  CSA-LIN-CANTIDAD             PIC S9(09).
005500     05  CSA-LIN-PRECIO-SNAPSHOT      PIC S9(08)V9(02).
005600     05  CSA-LIN-SUBTOTAL             PIC S9(08)V9(02).
005700     05  FILLER                       PIC X(261).
