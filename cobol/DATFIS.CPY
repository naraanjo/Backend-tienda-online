000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : DATFIS                                           *
000400* ARCHIVO     : DATFIS  (DATOS FISCALES DEL CLIENTE)             *
000500* PROGRAMADOR : R. FLORES                                        *
000600* FECHA       : 04/11/1990                                       *
000700* DESCRIPCION : LAYOUT DE LOS DATOS FISCALES Y DE ENTREGA DEL    *
000800*             : CLIENTE. RELACION UNO A UNO CON EL MAESTRO       *
000900*             : PERSNA, ENLAZADO POR FIS-PERSONA-ID.             *
001000* ORGANIZA.   : INDEXADO, ACCESO DINAMICO, LLAVE = FIS-ID        *
001100******************************************************************
001200*                 B I T A C O R A   D E   C A M B I O S
001300*----------------------------------------------------------------
001400* 04/11/1990 RFLO REQ-0282 CREACION DEL COPY PARA DATOS FISCALES
001500* 19/08/1994 JPAZ REQ-0332 AMPLIA CALLE DE X(80) A X(150)
001600* 06/05/1996 JPAZ REQ-0362 AGREGA CAMPOS DE CONTROL PARA LA
001700*                          ANONIMIZACION DE DATOS FISCALES
001800* 30/09/1998 EFUE REQ-0404 AJUSTE DE SIGLO (Y2K) REVISADO - NO
001900*                          CONTIENE FECHAS, SIN CAMBIOS DE PIC
002000* 04/01/1999 EFUE REQ-0411 VALIDADO EL AJUSTE DE SIGLO EN PROD
002100*----------------------------------------------------------------
002200 01  REG-DATFIS.
002300*--------------------------------------------------------------
002400*    LLAVE PRIMARIA DEL MAESTRO (IDENTIFICADOR UNICO)
002500*--------------------------------------------------------------
002600     05  FIS-LLAVE.
002700         10  FIS-ID                  PIC 9(09).
002800*--------------------------------------------------------------
002900*    LLAVE DE RELACION CON EL CLIENTE (1 A 1 CON PERSNA)
003000*--------------------------------------------------------------
003100     05  FIS-PERSONA-ID              PIC 9(09).
003200*--------------------------------------------------------------
003300*    IDENTIFICACION TRIBUTARIA
003400*--------------------------------------------------------------
003500     05  FIS-NIF-CIF                 PIC X(20).
003600*--------------------------------------------------------------
003700*    DIRECCION FISCAL / DE ENTREGA DEL CLIENTE
003800*--------------------------------------------------------------
003900     05  FIS-DIRECCION.
004000         10  FIS-CALLE               PIC X(150).
004100         10  FIS-CIUDAD              PIC X(100).
004200         10  FIS-CODIGO-POSTAL       PIC X(10).
004300         10  FIS-TELEFONO            PIC X(20).
004400*--------------------------------------------------------------
004500*    CONTROL DE ANONIMIZACION (REQ-0362)
004600*--------------------------------------------------------------
004700     05  FIS-CONTROL.
004800         10  FIS-IND-ANONIMO         PIC X(01) VALUE "N".
004900             88  FIS-ES-VIGENTE                VALUE "N".
005000             88  FIS-ES-ANONIMO                VALUE "S".
005100         10  FILLER                  PIC X(19) VALUE SPACES.
005200*--------------------------------------------------------------
005300*    VISTA ALTERNA USADA POR EL PROCESO DE BAJA DE CLIENTE PARA
005400*    SOBRE-ESCRIBIR DIRECCION Y TELEFONO DE UN SOLO MOVIMIENTO
005500*--------------------------------------------------------------
005600 01  FIS-VISTA-BAJA REDEFINES REG-DATFIS.
005700     05  FIS-VB-LLAVE                PIC 9(09).
005800     05  FIS-VB-PERSONA-ID           PIC 9(09).
005900     05  FIS-VB-NIF-CIF              PIC X(20).
006000     05  FIS-VB-DIRECCION            PIC X(280).
006100     05  FILLER                      PIC X(20).
