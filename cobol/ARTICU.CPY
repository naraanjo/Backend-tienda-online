000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : ARTICU                                           *
000400* ARCHIVO     : ARTICU  (MAESTRO DE ARTICULOS DEL CATALOGO)      *
000500* PROGRAMADOR : M. SAGASTUME                                     *
000600* FECHA       : 14/03/1985                                       *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE ARTICULOS. CONTIENE EL     *
000800*             : PRECIO DE VENTA VIGENTE Y LA EXISTENCIA ACTUAL   *
000900*             : EN BODEGA DE CADA ARTICULO DEL CATALOGO.         *
001000* ORGANIZA.   : INDEXADO, ACCESO DINAMICO, LLAVE = ART-ID        *
001100******************************************************************
001200*                 B I T A C O R A   D E   C A M B I O S
001300*----------------------------------------------------------------
001400* 14/03/1985 MSAG REQ-0091 CREACION DEL COPY PARA EL MAESTRO
001500* 02/09/1986 MSAG REQ-0144 AMPLIA DESCRIPCION DE X(200) A X(500)
001600* 19/01/1988 RFLO REQ-0203 AGREGA INDICADOR DE ARTICULO ACTIVO
001700* 11/11/1990 RFLO REQ-0277 AGREGA FECHA DE ULTIMA ACTUALIZACION
001800* 14/02/1992 RFLO REQ-0296 AGREGA CAMPOS DE AUDITORIA (USUARIOS
001900*                          DE CREACION Y DE ULTIMA ACTUALIZACION)
002000* 23/06/1993 JPAZ REQ-0318 AGREGA REDEFINES PARA DESGLOSE DE
002100*                          FECHA EN ANIO/MES/DIA (CCYYMMDD)
002200* 08/02/1996 JPAZ REQ-0356 AGREGA STOCK MINIMO PARA REORDEN
002300* 17/07/1997 JPAZ REQ-0371 AGREGA CODIGO DE CATEGORIA Y UNIDAD
002400*                          DE MEDIDA, SOLICITADO POR MERCADEO
002500* 30/09/1998 EFUE REQ-0402 AJUSTE DE SIGLO (Y2K) - FECHAS A 4
002600*                          POSICIONES DE ANIO EN TODO EL LAYOUT
002700* 04/01/1999 EFUE REQ-0409 VALIDADO EL AJUSTE DE SIGLO EN PROD
002800* 11/09/2003 LPEN REQ-0495 QUITA ART-IND-ACTIVO (REQ-0203). EL
002900*                          CATALOGO NUNCA LO PONE EN "N" Y NINGUN
003000*                          PROGRAMA DE MANTENIMIENTO LO CONSULTA;
003100*                          SU ESPACIO PASA AL FILLER DE CONTROL
003200*----------------------------------------------------------------
003300 01  REG-ARTICU.
003400*--------------------------------------------------------------
003500*    LLAVE PRIMARIA DEL MAESTRO (IDENTIFICADOR UNICO)
003600*--------------------------------------------------------------
003700     05  ART-LLAVE.
003800         10  ART-ID                  PIC 9(09).
003900*--------------------------------------------------------------
004000*    DATOS GENERALES DEL ARTICULO
004100*--------------------------------------------------------------
004200     05  ART-DATOS-GENERALES.
004300         10  ART-NOMBRE              PIC X(100).
004400         10  ART-DESCRIPCION         PIC X(500).
004500         10  ART-CATEGORIA-COD       PIC 9(04) VALUE ZEROS.
004600         10  ART-UNIDAD-MEDIDA       PIC X(02) VALUE "UN".
004700             88  ART-UNIDAD-PIEZA             VALUE "UN".
004800             88  ART-UNIDAD-CAJA              VALUE "CJ".
004900             88  ART-UNIDAD-PAQUETE           VALUE "PQ".
005000*--------------------------------------------------------------
005100*    DATOS COMERCIALES - PRECIO VIGENTE Y EXISTENCIA
005200*--------------------------------------------------------------
005300     05  ART-DATOS-COMERCIALES.
005400*        PRECIO DE VENTA AL PUBLICO VIGENTE (2 DECIMALES)
005500         10  ART-PVP-ACTUAL          PIC S9(08)V9(02).
005600*        EXISTENCIA ACTUAL EN BODEGA, NUNCA DEBE SER NEGATIVA
005700         10  ART-STOCK               PIC S9(09).
005800*        EXISTENCIA MINIMA DE REORDEN (INFORMATIVO, REQ-0356)
005900         10  ART-STOCK-MINIMO        PIC S9(09) VALUE ZEROS.
006000*--------------------------------------------------------------
006100*    CONTROL DE MANTENIMIENTO Y AUDITORIA (REQ-0296)
006200*--------------------------------------------------------------
006300     05  ART-CONTROL.
006400         10  ART-FECHA-CREACION      PIC 9(08) VALUE ZEROS.
006500         10  ART-USUARIO-CREA        PIC X(08) VALUE SPACES.
006600         10  ART-FECHA-ACTUALIZA     PIC 9(08) VALUE ZEROS.
006700         10  ART-FECACT-R REDEFINES
006800             ART-FECHA-ACTUALIZA.
006900             15  ART-FECACT-ANIO     PIC 9(04).
007000             15  ART-FECACT-MES      PIC 9(02).
007100             15  ART-FECACT-DIA      PIC 9(02).
007200         10  ART-USUARIO-ACTUALIZA   PIC X(08) VALUE SPACES.
007300         10  FILLER                  PIC X(10) VALUE SPACES.
007400*--------------------------------------------------------------
007500*    VISTA ALTERNA DE SOLO LECTURA PARA REPORTES DE BODEGA
007600*    (MISMA AREA FISICA DEL MAESTRO, RESTRINGE SOBRE-ESCRITURA
007700*    ACCIDENTAL DE LOS CAMPOS COMERCIALES DESDE PROGRAMAS DE
007800*    SOLO CONSULTA)
007900*--------------------------------------------------------------
008000 01  ART-VISTA-BODEGA REDEFINES REG-ARTICU.
008100     05  ART-VB-ID                   PIC 9(09).
008200     05  ART-VB-NOMBRE                PIC X(100).
008300     05  FILLER                       PIC X(500).
008400     05  ART-VB-PVP                   PIC S9(08)V9(02).
008500     05  ART-VB-STOCK                 PIC S9(09).
008600     05  FILLER                       PIC X(57).
