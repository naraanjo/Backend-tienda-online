000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : PERSNA                                           *
000400* ARCHIVO     : PERSNA  (MAESTRO DE CLIENTES REGISTRADOS)        *
000500* PROGRAMADOR : R. FLORES                                        *
000600* FECHA       : 04/11/1990                                       *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE CLIENTES. LA LLAVE         *
000800*             : ALTERNA PER-EMAIL ES UNICA, SIN DUPLICADOS, Y    *
000900*             : SE USA PARA VALIDAR CORREO REPETIDO AL CREAR     *
001000*             : UN CLIENTE NUEVO.                                *
001100* ORGANIZA.   : INDEXADO, ACCESO DINAMICO, LLAVE = PER-ID        *
001200*             : LLAVE ALTERNA = PER-EMAIL (UNICA, SIN DUPLIC.)   *
001300******************************************************************
001400*                 B I T A C O R A   D E   C A M B I O S
001500*----------------------------------------------------------------
001600* 04/11/1990 RFLO REQ-0281 CREACION DEL COPY PARA EL MAESTRO
001700* 02/03/1992 RFLO REQ-0299 AGREGA LLAVE ALTERNA UNICA SOBRE EL
001800*                          CORREO ELECTRONICO (PER-EMAIL)
001900* 19/08/1994 JPAZ REQ-0331 AMPLIA NOMBRE COMPLETO DE X(80) A
002000*                          X(150) POR NOMBRES COMPUESTOS LARGOS
002100* 06/05/1996 JPAZ REQ-0361 AGREGA INDICADOR DE CLIENTE DADO DE
002200*                          BAJA (ANONIMIZACION LOGICA)
002300* 30/09/1998 EFUE REQ-0403 AJUSTE DE SIGLO (Y2K) - FECHA DE
002400*                          REGISTRO A 4 POSICIONES DE ANIO
002500* 04/01/1999 EFUE REQ-0410 VALIDADO EL AJUSTE DE SIGLO EN PROD
002600*----------------------------------------------------------------
002700 01  REG-PERSNA.
002800*--------------------------------------------------------------
002900*    LLAVE PRIMARIA DEL MAESTRO (IDENTIFICADOR UNICO)
003000*--------------------------------------------------------------
003100     05  PER-LLAVE.
003200         10  PER-ID                  PIC 9(09).
003300*--------------------------------------------------------------
003400*    LLAVE ALTERNA UNICA (REQ-0299). EL PROGRAMA QUE ESCRIBE
003500*    ESTE MAESTRO DEBE PROBAR POR STATUS 22 (LLAVE DUPLICADA)
003600*    PARA RECHAZAR CORREOS REPETIDOS.
003700*--------------------------------------------------------------
003800     05  PER-EMAIL                   PIC X(100).
003900*--------------------------------------------------------------
004000*    DATOS GENERALES DEL CLIENTE
004100*--------------------------------------------------------------
004200     05  PER-DATOS-GENERALES.
004300         10  PER-NOMBRE-COMPLETO     PIC X(150).
004400         10  PER-FECHA-REGISTRO      PIC 9(08) VALUE ZEROS.
004500         10  PER-FECREG-R REDEFINES
004600             PER-FECHA-REGISTRO.
004700             15  PER-FECREG-ANIO     PIC 9(04).
004800             15  PER-FECREG-MES      PIC 9(02).
004900             15  PER-FECREG-DIA      PIC 9(02).
005000*--------------------------------------------------------------
005100*    CONTROL DE BAJA LOGICA (REQ-0361)
005200*--------------------------------------------------------------
005300     05  PER-CONTROL.
005400         10  PER-IND-BAJA            PIC X(01) VALUE "N".
005500             88  PER-ES-ACTIVO                 VALUE "N".
005600             88  PER-ES-DADO-DE-BAJA           VALUE "S".
005700         10  PER-FECHA-BAJA          PIC 9(08) VALUE ZEROS.
005800         10  FILLER                  PIC X(14) VALUE SPACES.
