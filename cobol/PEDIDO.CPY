000100******************************************************************
000200* SISTEMA     : COMERCIO ELECTRONICO - VENTAS AL DETALLE         *
000300* COPYLIB     : PEDIDO                                           *
000400* ARCHIVO     : PEDIDO  (TRANSACCION DE PEDIDO ENTRANTE)         *
000500* PROGRAMADOR : E. RAMIREZ                                       *
000600* FECHA       : 15/01/1994                                       *
000700* DESCRIPCION : ARCHIVO SECUENCIAL DE ENTRADA PARA CECOM040.     *
000800*             : UN REGISTRO DE CABECERA (TIPO "C") SEGUIDO DE N  *
000900*             : REGISTROS DE LINEA (TIPO "L") PARA EL MISMO      *
001000*             : PEDIDO, EN EL ORDEN EN QUE DEBEN PROCESARSE.     *
001100* ORGANIZA.   : SECUENCIAL, DISCRIMINADO POR PED-TIPO-REG        *
001200******************************************************************
001300*                 B I T A C O R A   D E   C A M B I O S
001400*----------------------------------------------------------------
001500* 15/01/1994 ERAM REQ-0342 CREACION DEL COPY DE TRANSACCION
001600* 30/06/1995 ERAM REQ-0351 AGREGA DISCRIMINADOR DE TIPO DE
001700*                          REGISTRO (CABECERA / LINEA)
001800* 08/02/1996 JPAZ REQ-0358 AGREGA DIRECCION DE ENTREGA A LA
001900*                          CABECERA DE LA TRANSACCION
002000*----------------------------------------------------------------
002100*    REGISTRO GENERICO (LONGITUD MAXIMA COMUN A AMBOS TIPOS)
002200*--------------------------------------------------------------
002300 01  REG-PEDIDO.
002400     05  PED-TIPO-REG                PIC X(01).
002500         88  PED-ES-CABECERA                  VALUE "C".
002600         88  PED-ES-LINEA                     VALUE "L".
002700     05  PED-DETALLE                  PIC X(269).
002800     05  FILLER                       PIC X(01).
002900*--------------------------------------------------------------
003000*    VISTA DE CABECERA DEL PEDIDO (TIPO-REG = "C")
003100*--------------------------------------------------------------
003200 01  PED-REG-CABECERA REDEFINES REG-PEDIDO.
003300     05  PED-CAB-TIPO-REG             PIC X(01).
003400     05  PED-CAB-PERSONA-ID           PIC 9(09).
003500     05  PED-CAB-DIRECCION-ENTREGA.
003600         10  PED-CAB-CALLE            PIC X(150).
003700         10  PED-CAB-CIUDAD           PIC X(100).
003800         10  PED-CAB-CODIGO-POSTAL    PIC X(10).
003900     05  FILLER                       PIC X(01).
004000*--------------------------------------------------------------
004100*    VISTA DE LINEA DEL PEDIDO (TIPO-REG = "L")
004200*--------------------------------------------------------------
004300 01  PED-REG-LINEA REDEFINES REG-PEDIDO.
004400     05  PED-LIN-TIPO-REG             PIC X(01).
004500     05  PED-LIN-ARTICULO-ID          PIC 9(09).
004600     05  PED-LIN-CANTIDAD             PIC S9(09).
004700     05  FILLER                       PIC X(252).
