000100******************************************************************
000200* FECHA       : 20/01/1994                                       *
000300* PROGRAMADOR : E. RAMIREZ                                       *
000400* APLICACION  : COMERCIO ELECTRONICO                             *
000500* PROGRAMA    : CECOM050, CANCELACION DE PEDIDOS                 *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN ARCHIVO DE SOLICITUDES DE CANCELACION DE  *
000800*             : PEDIDO (PEDCAN) Y, SI EL PEDIDO EXISTE Y SU      *
000900*             : ESTADO TODAVIA LO PERMITE (NO ESTA ENVIADO NI    *
001000*             : ENTREGADO), REGRABA EL MAESTRO COMPRA CON        *
001100*             : ESTADO = CANCELADO. NO TOCA LINCOM NI REPONE     *
001200*             : EXISTENCIA EN ARTICU (LA REPOSICION DE BODEGA NO *
001300*             : FORMA PARTE DE ESTE REQUERIMIENTO).              *
001400* ARCHIVOS    : PEDCAN=ENTRADA, COMPRA=I-O                       *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S
001800*----------------------------------------------------------------
001900* 20/01/1994 ERAM REQ-0347 CREACION DEL PROGRAMA DE CANCELACION
002000*                          DE PEDIDOS
002100* 30/06/1995 ERAM REQ-0354 AGREGA VALIDACION DE ESTADO (NO SE
002200*                          PUEDE CANCELAR UN PEDIDO YA ENVIADO
002300*                          O ENTREGADO)
002400* 30/09/1998 EFUE REQ-0409 AJUSTE DE SIGLO (Y2K) REVISADO - SIN
002500*                          CAMBIOS, ARCHIVO PEDCAN NO CONTIENE
002600*                          FECHAS
002700* 04/01/1999 EFUE REQ-0415 VALIDADO EL AJUSTE DE SIGLO EN PROD
002800* 17/03/2000 JPAZ REQ-0421 CORRIGE 300-CANCELA-PEDIDO: UN PEDIDO
002900*                          YA CANCELADO SE REGRABA CANCELADO SIN
003000*                          RECHAZO (ANTES SE TRATABA COMO RECHAZO,
003100*                          LA CANCELACION DEBE PODER REPETIRSE)
003200*----------------------------------------------------------------
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. CECOM050.
003500 AUTHOR. E. RAMIREZ.
003600 INSTALLATION. DISTRIBUIDORA COMERCIAL ATLAS, S.A.
003700 DATE-WRITTEN. 20/01/1994.
003800 DATE-COMPILED.
003900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PEDCAN ASSIGN TO PEDCAN
004700            FILE STATUS IS FS-PEDCAN.
004800     SELECT COMPRA ASSIGN TO COMPRA
004900            ORGANIZATION  IS INDEXED
005000            ACCESS        IS DYNAMIC
005100            RECORD KEY    IS COM-ID
005200            FILE STATUS   IS FS-COMPRA
005300                              FSE-COMPRA.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*                   ARCHIVO DE SOLICITUDES DE CANCELACION
005700 FD PEDCAN.
005800 01  REG-PEDCAN.
005900     05  PDC-COMPRA-ID               PIC 9(09).
006000     05  FILLER                      PIC X(41).
006100*--------------------------------------------------------------
006200*    VISTA ALFANUMERICA PARA VALIDAR FORMATO DE LA LLAVE ANTES
006300*    DE USARLA COMO NUMERICA (HABITO DE VALIDACION DE ENTRADA)
006400*--------------------------------------------------------------
006500 01  PDC-ALFA REDEFINES REG-PEDCAN.
006600     05  PDC-COMPRA-ID-ALFA          PIC X(09).
006700     05  FILLER                      PIC X(41).
006800*                   MAESTRO DE ENCABEZADOS DE PEDIDO
006900 FD COMPRA.
007000     COPY COMPRA.
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007400******************************************************************
007500 01  WKS-FS-STATUS.
007600     05  FS-PEDCAN                   PIC 9(02) VALUE ZEROS.
007700     05  FS-COMPRA                   PIC 9(02) VALUE ZEROS.
007800     05  FSE-COMPRA.
007900         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
008000         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
008100         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
008200     05  FILLER                      PIC X(01).
008300******************************************************************
008400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008500******************************************************************
008600 01  WKS-VARIABLES-TRABAJO.
008700     05  WKS-FIN-PEDCAN               PIC 9(01) COMP VALUE ZEROS.
008800         88  FIN-PEDCAN                          VALUE 1.
008900     05  WKS-IND-PEDIDO               PIC X(01) VALUE "N".
009000         88  WKS-PEDIDO-EXISTE                  VALUE "S".
009100         88  WKS-PEDIDO-NO-EXISTE                VALUE "N".
009200     05  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROS.
009300     05  WKS-FECHA-HOY-R REDEFINES
009400         WKS-FECHA-HOY.
009500         10  WKS-FECHOY-ANIO          PIC 9(04).
009600         10  WKS-FECHOY-MES           PIC 9(02).
009700         10  WKS-FECHOY-DIA           PIC 9(02).
009800     05  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
009900     05  FILLER                       PIC X(01).
010000******************************************************************
010100*                    C O N T A D O R E S                         *
010200******************************************************************
010300 01  WKS-CONTADORES.
010400     05  WKS-LEIDOS                   PIC 9(07) COMP VALUE ZEROS.
010500     05  WKS-CANCELADOS-OK            PIC 9(07) COMP VALUE ZEROS.
010600     05  WKS-CANCELACIONES-RECHAZ     PIC 9(07) COMP VALUE ZEROS.
010700     05  FILLER                       PIC X(01).
010800******************************************************************
010900 PROCEDURE DIVISION.
011000******************************************************************
011100*               S E C C I O N    P R I N C I P A L
011200******************************************************************
011300 000-MAIN SECTION.
011400     PERFORM 100-APERTURA-ARCHIVOS
011500     PERFORM 200-PROCESA-CANCELA THRU 200-PROCESA-CANCELA-E
011600     PERFORM 900-ESTADISTICAS
011700     PERFORM 990-CIERRA-ARCHIVOS
011800     STOP RUN.
011900 000-MAIN-E. EXIT.
012000
012100 100-APERTURA-ARCHIVOS SECTION.
012200     OPEN INPUT PEDCAN
012300          I-O   COMPRA
012400     IF FS-PEDCAN NOT = 0 OR FS-COMPRA NOT = 0
012500        DISPLAY "=============================================="
012600                UPON CONSOLE
012700        DISPLAY "      ERROR AL ABRIR ARCHIVOS DE CECOM050      "
012800                UPON CONSOLE
012900        DISPLAY " FILE STATUS PEDCAN : (" FS-PEDCAN ")"
013000                UPON CONSOLE
013100        DISPLAY " FILE STATUS COMPRA : (" FS-COMPRA ")"
013200                UPON CONSOLE
013300        DISPLAY "=============================================="
013400                UPON CONSOLE
013500        MOVE 91 TO RETURN-CODE
013600        STOP RUN
013700     END-IF
013800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
013900 100-APERTURA-ARCHIVOS-E. EXIT.
014000
014100******************************************************************
014200*          L E C T U R A   Y   P R O C E S O   D E               *
014300*                     C A N C E L A C I O N E S                  *
014400******************************************************************
014500 200-PROCESA-CANCELA SECTION.
014600     PERFORM 210-LEE-PEDCAN
014700     PERFORM 220-PROCESA-UN-REGISTRO
014800         THRU 220-PROCESA-UN-REGISTRO-E
014900             UNTIL FIN-PEDCAN.
015000 200-PROCESA-CANCELA-E. EXIT.
015100
015200 210-LEE-PEDCAN SECTION.
015300     READ PEDCAN
015400       AT END
015500          SET FIN-PEDCAN TO TRUE
015600     END-READ.
015700 210-LEE-PEDCAN-E. EXIT.
015800
015900 220-PROCESA-UN-REGISTRO SECTION.
016000     ADD 1 TO WKS-LEIDOS
016100     PERFORM 300-CANCELA-PEDIDO THRU 300-CANCELA-PEDIDO-E
016200     PERFORM 210-LEE-PEDCAN.
016300 220-PROCESA-UN-REGISTRO-E. EXIT.
016400
016500******************************************************************
016600*  V A L I D A C I O N   D E   E S T A D O   Y   C A N C E L A   *
016700******************************************************************
016800 300-CANCELA-PEDIDO SECTION.
016900     MOVE PDC-COMPRA-ID TO COM-ID
017000     READ COMPRA
017100       INVALID KEY
017200          ADD 1 TO WKS-CANCELACIONES-RECHAZ
017300          DISPLAY "==> RECHAZADO, PEDIDO NO EXISTE: "
017400                  PDC-COMPRA-ID UPON CONSOLE
017500       NOT INVALID KEY
017600          IF COM-EST-ENVIADO OR COM-EST-ENTREGADO
017700             ADD 1 TO WKS-CANCELACIONES-RECHAZ
017800             DISPLAY "==> RECHAZADO, PEDIDO YA " COM-ESTADO
017900                     ": " COM-ID UPON CONSOLE
018000          ELSE
018100*            REQ-0421: UN PEDIDO YA CANCELADO SE DEJA CANCELADO
018200*            (REGRABACION IDEMPOTENTE, NO ES UN RECHAZO)
018300             SET COM-EST-CANCELADO TO TRUE
018400             REWRITE REG-COMPRA
018500             IF FS-COMPRA = 0
018600                ADD 1 TO WKS-CANCELADOS-OK
018700             ELSE
018800                ADD 1 TO WKS-CANCELACIONES-RECHAZ
018900                DISPLAY "==> ERROR AL CANCELAR COMPRA " COM-ID
019000                        " STATUS: " FS-COMPRA UPON CONSOLE
019100             END-IF
019200          END-IF
019300     END-READ.
019400 300-CANCELA-PEDIDO-E. EXIT.
019500
019600******************************************************************
019700 900-ESTADISTICAS SECTION.
019800     DISPLAY "******************************************"
019900     MOVE WKS-LEIDOS                TO WKS-MASCARA
020000     DISPLAY "SOLICITUDES DE CANCELACION LEIDAS: " WKS-MASCARA
020100     MOVE WKS-CANCELADOS-OK         TO WKS-MASCARA
020200     DISPLAY "PEDIDOS CANCELADOS:               " WKS-MASCARA
020300     MOVE WKS-CANCELACIONES-RECHAZ  TO WKS-MASCARA
020400     DISPLAY "CANCELACIONES RECHAZADAS:         " WKS-MASCARA
020500     DISPLAY "******************************************".
020600 900-ESTADISTICAS-E. EXIT.
020700
020800 990-CIERRA-ARCHIVOS SECTION.
020900     CLOSE PEDCAN COMPRA.
021000 990-CIERRA-ARCHIVOS-E. EXIT.
